000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                          
000200?SEARCH  =TALLIB                                                          
000300?NOLMAP, SYMBOLS, INSPECT                                                 
000400?SAVE ALL                                                                 
000500?SAVEABEND                                                                
000600?LINES 66                                                                 
000700?CHECK 3                                                                  
000800                                                                          
000900 IDENTIFICATION DIVISION.                                                 
001000                                                                          
001100 PROGRAM-ID.    CALDAT0M.                                                 
001200 AUTHOR.        R GRABER.                                                 
001300 INSTALLATION.  SSFNEW ANWENDUNGSENTWICKLUNG.                             
001400 DATE-WRITTEN.  1994-02-08.                                               
001500 DATE-COMPILED.                                                           
001600 SECURITY.      INTERN - NUR FUER SSFNEW-BETRIEB.                         
001700                                                                          
001800*****************************************************************         
001900* Kurzbeschreibung :: Datumsroutinen fuer Kalenderverwaltung              
002000* Auftrag          :: SSFNEW-CAL                                          
002100*                                                                         
002200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
002300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
002400*----------------------------------------------------------------*        
002500* Vers.  | Datum      | von | Kommentar                          *        
002600*--------|------------|-----|------------------------------------*        
002700*A.00.00 | 1994-02-08 | rg  | Neuerstellung                               
002800*A.00.01 | 1994-09-14 | rg  | Schaltjahrpruefung korrigiert(CAL04)        
002900*A.01.00 | 1995-05-02 | hb  | Funktion WD (Wochentag) ergaenzt            
003000*        |            |     | ueber Zeller-Kongruenz (CAL-07)             
003100*A.01.01 | 1996-03-11 | hb  | ADD-DAYS: Jahresueberlauf bei               
003200*        |            |     | Silvester-Terminen behoben (CAL-11)         
003300*G.00.00 | 1998-11-30 | kl  | Jahrhundertwechsel: CDL-DATE-IN/            
003400*        |            |     | -RESULT-DATE durchgaengig 4-stellig         
003500*        |            |     | (CCYY), 1998/1999/2000 durchgetestet        
003600*        |            |     | (Y2K CAL-33)                                
003700*G.01.00 | 2003-01-14 | dr  | ADD-DAYS: mehrere Tagesschritte in          
003800*        |            |     | einem Aufruf zugelassen (CAL-41)            
003900*G.01.01 | 2007-08-14 | mk  | ADD-DAYS: Notbremse bei ueberlangem         
004000*        |            |     | CDL-DAYS-DELTA eingebaut (CAL-54)           
004100*----------------------------------------------------------------*        
004200*                                                                         
004300* Programmbeschreibung                                                    
004400* --------------------                                                    
004500* Datums-/Wochentagsarithmetik fuer den Kommandointerpreter               
004600* CALPRC0M (Tagesfortschaltung fuer Serientermine, Wochentags-            
004700* ermittlung fuer die Wochentagsmaske). Bewusst ohne COBOL-               
004800* Intrinsic-Funktionen: Schaltjahr per Restwertpruefung,                  
004900* Wochentag per Zeller-Kongruenz, beides mit Tabellen und                 
005000* DIVIDE/COMPUTE.                                                         
005100*                                                                         
005200******************************************************************        
005300                                                                          
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM                                                   
005800     SWITCH-15 IS ANZEIGE-VERSION                                         
005900         ON STATUS IS SHOW-VERSION                                        
006000     CLASS ALPHNUM IS "0123456789"                                        
006100                      "abcdefghijklmnopqrstuvwxyz"                        
006200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006300                      " .,;-_!$%&/=*+".                                   
006400                                                                          
006500 DATA DIVISION.                                                           
006600 WORKING-STORAGE SECTION.                                                 
006700*----------------------------------------------------------------*        
006800* Standalone-Konstante (77): Notbremse gegen Endlosschleife bei           
006900* ueberlangem CDL-DAYS-DELTA (Fehlbedienung CALPRC0M) - CAL-54            
007000*----------------------------------------------------------------*        
007100 77          W77-MAX-TAGESDELTA  PIC S9(04) COMP VALUE 3660.              
007200*----------------------------------------------------------------*        
007300* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
007400*----------------------------------------------------------------*        
007500 01          COMP-FELDER.                                                 
007600     05      C4-I1               PIC S9(04) COMP.                         
007700     05      C4-DAYS-IN-MONTH    PIC S9(04) COMP.                         
007800     05      C4-QUOT             PIC S9(04) COMP.                         
007900     05      C4-REM4             PIC S9(04) COMP.                         
008000     05      C4-REM100           PIC S9(04) COMP.                         
008100     05      C4-REM400           PIC S9(04) COMP.                         
008200     05      C4-ZELLER-M13       PIC S9(04) COMP.                         
008300     05      C4-ZELLER-K4        PIC S9(04) COMP.                         
008400     05      C4-ZELLER-J4        PIC S9(04) COMP.                         
008500     05      C4-ZELLER-SUM       PIC S9(06) COMP.                         
008600     05      C4-ZELLER-H         PIC S9(04) COMP.                         
008700     05      FILLER              PIC S9(04) COMP VALUE ZERO.              
008800                                                                          
008900*----------------------------------------------------------------*        
009000* Konstante Felder: Praefix K                                             
009100*----------------------------------------------------------------*        
009200 01          KONSTANTE-FELDER.                                            
009300     05      K-MODUL             PIC X(08) VALUE "CALDAT0M".              
009400     05      FILLER              PIC X(10) VALUE SPACES.                  
009500                                                                          
009600*----------------------------------------------------------------*        
009700* Kalendertabelle: Tage je Monat (Februar wird bei Schaltjahr             
009800* zur Laufzeit auf 29 korrigiert - siehe C200-DAYS-IN-MONTH)              
009900*----------------------------------------------------------------*        
010000 01          MONAT-LAENGE-TABELLE.                                        
010100     05      FILLER              PIC 9(02) VALUE 31.                      
010200     05      FILLER              PIC 9(02) VALUE 28.                      
010300     05      FILLER              PIC 9(02) VALUE 31.                      
010400     05      FILLER              PIC 9(02) VALUE 30.                      
010500     05      FILLER              PIC 9(02) VALUE 31.                      
010600     05      FILLER              PIC 9(02) VALUE 30.                      
010700     05      FILLER              PIC 9(02) VALUE 31.                      
010800     05      FILLER              PIC 9(02) VALUE 31.                      
010900     05      FILLER              PIC 9(02) VALUE 30.                      
011000     05      FILLER              PIC 9(02) VALUE 31.                      
011100     05      FILLER              PIC 9(02) VALUE 30.                      
011200     05      FILLER              PIC 9(02) VALUE 31.                      
011300 01          MONAT-LAENGE-FELDER REDEFINES MONAT-LAENGE-TABELLE.          
011400     05      M-TAGE-IM-MONAT     PIC 9(02) OCCURS 12 TIMES.               
011500                                                                          
011600*----------------------------------------------------------------*        
011700* Umschluesseltabelle Zeller-Wert (h=0..6) auf Wochentagscode             
011800* 1=Montag ... 7=Sonntag (h=Samstag,Sonntag,Montag,Dienstag,...)          
011900*----------------------------------------------------------------*        
012000 01          ZELLER-MAP-TABELLE.                                          
012100     05      FILLER              PIC 9(01) VALUE 6.                       
012200     05      FILLER              PIC 9(01) VALUE 7.                       
012300     05      FILLER              PIC 9(01) VALUE 1.                       
012400     05      FILLER              PIC 9(01) VALUE 2.                       
012500     05      FILLER              PIC 9(01) VALUE 3.                       
012600     05      FILLER              PIC 9(01) VALUE 4.                       
012700     05      FILLER              PIC 9(01) VALUE 5.                       
012800 01          ZELLER-MAP-FELDER REDEFINES ZELLER-MAP-TABELLE.              
012900     05      ZM-WOCHENTAG        PIC 9(01) OCCURS 7 TIMES.                
013000                                                                          
013100*----------------------------------------------------------------*        
013200* Arbeitsfelder Datum/Uhrzeit: Praefix W                                  
013300*----------------------------------------------------------------*        
013400 01          WORK-FELDER.                                                 
013500     05      W-DATUM-9           PIC 9(08).                               
013600     05      W-DATUM-FELDER REDEFINES W-DATUM-9.                          
013700         10  W-DATUM-CCYY        PIC 9(04).                               
013800         10  W-DATUM-MM          PIC 9(02).                               
013900         10  W-DATUM-DD          PIC 9(02).                               
014000     05      W-ZEIT-9            PIC 9(04).                               
014100     05      W-ZEIT-FELDER REDEFINES W-ZEIT-9.                            
014200         10  W-ZEIT-HH           PIC 9(02).                               
014300         10  W-ZEIT-MN           PIC 9(02).                               
014400     05      W-LEAP-FLAG         PIC X(01).                               
014500         88  W-IS-LEAP-YEAR             VALUE "Y".                        
014600         88  W-IS-NOT-LEAP-YEAR         VALUE "N".                        
014700     05      W-ZELLER-MM         PIC 9(02).                               
014800     05      W-ZELLER-JAHR       PIC 9(04).                               
014900     05      W-ZELLER-JAHR-FELDER REDEFINES W-ZELLER-JAHR.                
015000         10  W-ZELLER-JAHRH      PIC 9(02).                               
015100         10  W-ZELLER-JAHRZ      PIC 9(02).                               
015200     05      FILLER              PIC X(10) VALUE SPACES.                  
015300                                                                          
015400 LINKAGE SECTION.                                                         
015500     COPY DATLNK0C.                                                       
015600                                                                          
015700 PROCEDURE DIVISION USING CAL-DATE-LINK.                                  
015800******************************************************************        
015900* Steuerungs-Absatz                                                       
016000******************************************************************        
016100 A100-STEUERUNG.                                                          
016200     IF  SHOW-VERSION                                                     
016300         DISPLAY K-MODUL " Stand DATE-WRITTEN 1994-02-08"                 
016400         GO TO A100-EXIT                                                  
016500     END-IF                                                               
016600                                                                          
016700     EVALUATE TRUE                                                        
016800         WHEN CDL-FN-ADD-DAYS                                             
016900             PERFORM B100-ADD-DAYS THRU B100-EXIT                         
017000         WHEN CDL-FN-WEEKDAY                                              
017100             PERFORM B200-WEEKDAY THRU B200-EXIT                          
017200         WHEN OTHER                                                       
017300             SET CDL-DATE-IS-INVALID TO TRUE                              
017400     END-EVALUATE                                                         
017500     .                                                                    
017600 A100-EXIT.                                                               
017700     EXIT PROGRAM.                                                        
017800                                                                          
017900******************************************************************        
018000* AD - Tag(e) addieren (Tagesfortschaltung fuer Serientermine)            
018100******************************************************************        
018200 B100-ADD-DAYS.                                                           
018300     MOVE CDL-DATE-IN            TO W-DATUM-9                             
018400     MOVE CDL-DAYS-DELTA         TO C4-I1                                 
018500     IF C4-I1 < 1                                                         
018600         MOVE 1                  TO C4-I1                                 
018700     END-IF                                                               
018800     IF C4-I1 > W77-MAX-TAGESDELTA                                        
018900         MOVE W77-MAX-TAGESDELTA TO C4-I1                                 
019000     END-IF                                                               
019100     PERFORM B110-ADD-ONE-DAY THRU B110-EXIT                              
019200             C4-I1 TIMES                                                  
019300     MOVE W-DATUM-9              TO CDL-RESULT-DATE                       
019400     .                                                                    
019500 B100-EXIT.                                                               
019600     EXIT.                                                                
019700                                                                          
019800 B110-ADD-ONE-DAY.                                                        
019900     PERFORM C100-SET-LEAP-FLAG THRU C100-EXIT                            
020000     PERFORM C200-DAYS-IN-MONTH THRU C200-EXIT                            
020100     ADD 1 TO W-DATUM-DD                                                  
020200     IF W-DATUM-DD > C4-DAYS-IN-MONTH                                     
020300         MOVE 1                  TO W-DATUM-DD                            
020400         ADD 1 TO W-DATUM-MM                                              
020500         IF W-DATUM-MM > 12                                               
020600             MOVE 1              TO W-DATUM-MM                            
020700             ADD 1 TO W-DATUM-CCYY                                        
020800         END-IF                                                           
020900     END-IF                                                               
021000     .                                                                    
021100 B110-EXIT.                                                               
021200     EXIT.                                                                
021300                                                                          
021400******************************************************************        
021500* WD - Wochentag eines Datums (Zeller-Kongruenz)                          
021600******************************************************************        
021700 B200-WEEKDAY.                                                            
021800     MOVE CDL-DATE-IN            TO W-DATUM-9                             
021900     IF W-DATUM-MM < 3                                                    
022000         COMPUTE W-ZELLER-MM = W-DATUM-MM + 12                            
022100         COMPUTE W-ZELLER-JAHR = W-DATUM-CCYY - 1                         
022200     ELSE                                                                 
022300         MOVE W-DATUM-MM         TO W-ZELLER-MM                           
022400         MOVE W-DATUM-CCYY       TO W-ZELLER-JAHR                         
022500     END-IF                                                               
022600     COMPUTE C4-ZELLER-M13 = (13 * (W-ZELLER-MM + 1)) / 5                 
022700     COMPUTE C4-ZELLER-K4  = W-ZELLER-JAHRZ / 4                           
022800     COMPUTE C4-ZELLER-J4  = W-ZELLER-JAHRH / 4                           
022900     COMPUTE C4-ZELLER-SUM = W-DATUM-DD + C4-ZELLER-M13                   
023000             + W-ZELLER-JAHRZ + C4-ZELLER-K4 + C4-ZELLER-J4               
023100             + (5 * W-ZELLER-JAHRH)                                       
023200     DIVIDE C4-ZELLER-SUM BY 7 GIVING C4-QUOT                             
023300             REMAINDER C4-ZELLER-H                                        
023400     MOVE ZM-WOCHENTAG (C4-ZELLER-H + 1) TO CDL-RESULT-WEEKDAY            
023500     .                                                                    
023600 B200-EXIT.                                                               
023700     EXIT.                                                                
023800                                                                          
023900                                                                          
024000******************************************************************        
024100* Schaltjahrpruefung ueber Restwerte (kein FUNCTION MOD)                  
024200******************************************************************        
024300 C100-SET-LEAP-FLAG.                                                      
024400     DIVIDE W-DATUM-CCYY BY   4 GIVING C4-QUOT REMAINDER C4-REM4          
024500     DIVIDE W-DATUM-CCYY BY 100 GIVING C4-QUOT REMAINDER C4-REM100        
024600     DIVIDE W-DATUM-CCYY BY 400 GIVING C4-QUOT REMAINDER C4-REM400        
024700     IF C4-REM4 = 0 AND (C4-REM100 NOT = 0 OR C4-REM400 = 0)              
024800         SET W-IS-LEAP-YEAR TO TRUE                                       
024900     ELSE                                                                 
025000         SET W-IS-NOT-LEAP-YEAR TO TRUE                                   
025100     END-IF                                                               
025200     .                                                                    
025300 C100-EXIT.                                                               
025400     EXIT.                                                                
025500                                                                          
025600 C200-DAYS-IN-MONTH.                                                      
025700     MOVE M-TAGE-IM-MONAT (W-DATUM-MM) TO C4-DAYS-IN-MONTH                
025800     IF W-DATUM-MM = 2 AND W-IS-LEAP-YEAR                                 
025900         MOVE 29              TO C4-DAYS-IN-MONTH                         
026000     END-IF                                                               
026100     .                                                                    
026200 C200-EXIT.                                                               
026300     EXIT.                                                                
