000100?SEARCH $SYSTEM.SYSTEM.COBOLLIB                                           
000200?SEARCH =TALLIB                                                           
000300?SEARCH =SSFCAL0                                                          
000400?NOLMAP, SYMBOLS, INSPECT                                                 
000500?SAVE ALL                                                                 
000600?SAVEABEND                                                                
000700?LINES 66                                                                 
000800?CHECK 3                                                                  
000900       IDENTIFICATION DIVISION.                                           
001000       PROGRAM-ID.    CALDRV0O.                                           
001100       AUTHOR.        R GRUENWALD.                                        
001200       INSTALLATION.  SSFNEW ANWENDUNGSENTWICKLUNG.                       
001300       DATE-WRITTEN.  1994-02-08.                                         
001400       DATE-COMPILED.                                                     
001500       SECURITY.      INTERN - NUR FUER SSFNEW-BETRIEB.                   
001600*                                                                         
001700*    Kurzbeschreibung :: Batch-Treiber fuer die Terminverwaltung          
001800*    Auftrag ::          SSFNEW-CAL                                       
001900*                                                                         
002000*    Programmbeschreibung                                                 
002100*    ---------------------                                                
002200*    CALDRV0O holt den Kommandodatei-Namen ueber GETSTARTUPTEXT,          
002300*    assigniert die Datei dynamisch (ENTER "COBOLASSIGN") und             
002400*    liest sie zeilenweise.  Jede Zeile wird echot ("> " davor)           
002500*    und an CALPRC0M weitergereicht (COPY CMDLNK0C).  Die Zeile           
002600*    "exit" (ohne Gross-/Kleinschreibung) beendet den Lauf sofort,        
002700*    auch wenn danach noch Zeilen in der Datei stehen.  Meldet            
002800*    CALPRC0M einen harten Fehler, wird der Lauf ebenfalls                
002900*    abgebrochen ("Command error: ...").                                  
003000*                                                                         
003100* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
003200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
003300*----------------------------------------------------------------*        
003400* Vers.  | Datum      | von | Kommentar                          *        
003500*--------|------------|-----|------------------------------------*        
003600*A.00.00 | 1994-02-08 | rg  | Neuerstellung (SSFNEW-CAL Auftrag 1)        
003700*A.00.01 | 1994-03-15 | rg  | Lese-Schleife und Exit-Erkennung            
003800*        |            |     | fertig                                      
003900*A.01.00 | 1996-01-22 | rg  | Fehlerabbruch bei CDL-ERROR-YES             
004000*        |            |     | ergaenzt                                    
004100*G.00.00 | 1998-06-30 | kl  | Jahrhundert-Test durchgefuehrt,             
004200*        |            |     | keine Datumsfelder in diesem                
004300*        |            |     | Treiber betroffen (Y2K CAL-33)              
004400*G.00.01 | 1999-03-18 | dr  | Abschluss-Banner an neuen                   
004500*        |            |     | Fehlertext angepasst (CAL-35)               
004600*G.01.00 | 2007-08-14 | mk  | Notbremse W77-MAX-KMDZEILEN gegen           
004700*        |            |     | defekte Kommandodatei (CAL-46)              
004800*----------------------------------------------------------------*        
004900       ENVIRONMENT DIVISION.                                              
005000       CONFIGURATION SECTION.                                             
005100       SOURCE-COMPUTER. TANDEM.                                           
005200       OBJECT-COMPUTER. TANDEM.                                           
005300       SPECIAL-NAMES.                                                     
005400           C01 IS TOP-OF-FORM                                             
005500           SWITCH-15 IS ANZEIGE-VERSION ON STATUS IS SHOW-VERSION         
005600           CLASS ZIFFERN IS "0" THRU "9".                                 
005700       INPUT-OUTPUT SECTION.                                              
005800       FILE-CONTROL.                                                      
005900           SELECT COMMAND-FILE  ASSIGN TO #DYNAMIC.                       
006000       DATA DIVISION.                                                     
006100       FILE SECTION.                                                      
006200       FD  COMMAND-FILE                                                   
006300           LABEL RECORD IS STANDARD                                       
006400           RECORD CONTAINS 205 CHARACTERS.                                
006500       01  CMD-FILE-RECORD.                                               
006600           05  CMD-LINE-TEXT         PIC X(200).                          
006700           05  FILLER                PIC X(005).                          
006800       WORKING-STORAGE SECTION.                                           
006900*    ------ Standalone-Konstante (77): Notbremse Kommandodatei --         
007000*    zu lang bzw. Endlosschleife bei defekter Datei (CAL-46)              
007100       77  W77-MAX-KMDZEILEN    PIC S9(04) COMP VALUE 9999.               
007200*                                                                         
007300*    ------ Zaehler und Schalter (alle COMP) --------------------         
007400       01  COMP-FELDER.                                                   
007500           05  C4-LINE-COUNT        PIC S9(04) COMP VALUE ZERO.           
007600           05  C4-TRIM-LEN          PIC S9(04) COMP.                      
007700           05  FILLER               PIC S9(04) COMP VALUE ZERO.           
007800       01  SCHALTER.                                                      
007900           05  PRG-STATUS           PIC 9 VALUE ZERO.                     
008000               88  PRG-OK                    VALUE ZERO.                  
008100               88  PRG-ABBRUCH               VALUE 1.                     
008200           05  FILE-EOF-SWITCH      PIC X(01) VALUE "N".                  
008300               88  FILE-EOF                  VALUE "Y".                   
008400               88  FILE-NOT-EOF              VALUE "N".                   
008500           05  EXIT-SWITCH          PIC X(01) VALUE "N".                  
008600               88  EXIT-KOMMANDO-JA          VALUE "Y".                   
008700               88  EXIT-KOMMANDO-NEIN        VALUE "N".                   
008800           05  FILLER               PIC X(05) VALUE SPACES.               
008900*                                                                         
009000*    ------ Konstanten ------------------------------------------         
009100       01  KONSTANTE-FELDER.                                              
009200           05  K-MODUL              PIC X(08) VALUE "CALDRV0O".           
009300           05  FILLER               PIC X(10) VALUE SPACES.               
009400*                                                                         
009500*    ------ COBOLASSIGN / GETSTARTUPTEXT-Felder -----------------         
009600       01  ASSIGN-FELDER.                                                 
009700           05  ASS-FNAME            PIC X(34).                            
009800           05  ASS-FSTATUS          PIC S9(04) COMP.                      
009900           05  ASS-FNAME-FELDER REDEFINES ASS-FNAME.                      
010000               10  ASS-FNAME-1H     PIC X(17).                            
010100               10  ASS-FNAME-2H     PIC X(17).                            
010200           05  FILLER               PIC X(10) VALUE SPACES.               
010300*                                                                         
010400       01  STUP-PARAMETER.                                                
010500           05  STUP-RESULT          PIC S9(04) COMP VALUE ZERO.           
010600           05  STUP-CPLIST          PIC 9(09) COMP VALUE ZERO.            
010700           05  STUP-PORTION         PIC X(30) VALUE "STRING".             
010800           05  STUP-TEXT            PIC X(128).                           
010900           05  STUP-TEXT-FELDER REDEFINES STUP-TEXT.                      
011000               10  STUP-TEXT-1H     PIC X(064).                           
011100               10  STUP-TEXT-2H     PIC X(064).                           
011200           05  FILLER               PIC X(10) VALUE SPACES.               
011300*                                                                         
011400*    ------ Arbeitsfelder ------------------------------------            
011500       01  WORK-FELDER.                                                   
011600           05  W-ECHO-ZEILE         PIC X(210).                           
011700           05  W-ECHO-FELDER REDEFINES W-ECHO-ZEILE.                      
011800               10  W-ECHO-PREFIX    PIC X(002).                           
011900               10  W-ECHO-REST      PIC X(208).                           
012000           05  W-UC-ZEILE           PIC X(200).                           
012100           05  W-TRIM-QUELLE        PIC X(200).                           
012200           05  FILLER               PIC X(10) VALUE SPACES.               
012300*                                                                         
012400*    ------ eigene Kopie der CALPRC0M-Linkage --------------------        
012500      COPY CMDLNK0C.                                                      
012600*                                                                         
012700       PROCEDURE DIVISION.                                                
012800*                                                                         
012900       A100-STEUERUNG.                                                    
013000           IF SHOW-VERSION                                                
013100               DISPLAY K-MODUL " VERS. G.01.00 - 1999-03-18"              
013200           END-IF                                                         
013300           PERFORM B000-VORLAUF THRU B000-EXIT                            
013400           IF PRG-OK                                                      
013500               PERFORM B100-VERARBEITUNG THRU B100-EXIT                   
013600                       UNTIL FILE-EOF OR PRG-ABBRUCH                      
013700                          OR EXIT-KOMMANDO-JA                             
013800               CLOSE COMMAND-FILE                                         
013900           END-IF                                                         
014000           PERFORM B090-ENDE THRU B090-EXIT                               
014100           STOP RUN                                                       
014200           .                                                              
014300       A100-EXIT.                                                         
014400           EXIT.                                                          
014500*                                                                         
014600       B000-VORLAUF.                                                      
014700           PERFORM P100-GETSTARTUPTEXT THRU P100-EXIT                     
014800           IF PRG-OK                                                      
014900               PERFORM F100-OPEN-CMDFILE THRU F100-EXIT                   
015000           END-IF                                                         
015100           IF PRG-OK                                                      
015200               READ COMMAND-FILE                                          
015300                   AT END SET FILE-EOF TO TRUE                            
015400               END-READ                                                   
015500           END-IF                                                         
015600           .                                                              
015700       B000-EXIT.                                                         
015800           EXIT.                                                          
015900*                                                                         
016000       P100-GETSTARTUPTEXT.                                               
016100           MOVE SPACE TO STUP-TEXT                                        
016200           ENTER "GETSTARTUPTEXT" USING STUP-PORTION                      
016300                                        STUP-TEXT                         
016400                                 GIVING STUP-RESULT                       
016500           EVALUATE STUP-RESULT                                           
016600               WHEN -9999 THRU -1                                         
016700                   DISPLAY "Lesen STARTUP fehlgeschlagen: "               
016800                           STUP-RESULT                                    
016900                   DISPLAY ">>> Verarbeitung nicht moeglich <<<"          
017000                   SET PRG-ABBRUCH TO TRUE                                
017100               WHEN ZERO                                                  
017200                   DISPLAY "Kein STARTUP-Text vorhanden."                 
017300                   DISPLAY ">>> Verarbeitung nicht moeglich <<<"          
017400                   SET PRG-ABBRUCH TO TRUE                                
017500               WHEN OTHER                                                 
017600                   MOVE STUP-TEXT (1:34) TO ASS-FNAME                     
017700           END-EVALUATE                                                   
017800           .                                                              
017900       P100-EXIT.                                                         
018000           EXIT.                                                          
018100*                                                                         
018200       F100-OPEN-CMDFILE.                                                 
018300           MOVE ZERO TO ASS-FSTATUS                                       
018400           ENTER "COBOLASSIGN" USING COMMAND-FILE                         
018500                                     ASS-FNAME                            
018600                              GIVING ASS-FSTATUS                          
018700           IF ASS-FSTATUS NOT = ZERO                                      
018800               DISPLAY "Fehler bei COBOLASSIGN: "                         
018900                       ASS-FNAME " " ASS-FSTATUS                          
019000               DISPLAY ">>> Programm-Abbruch <<<"                         
019100               SET PRG-ABBRUCH TO TRUE                                    
019200           ELSE                                                           
019300               OPEN INPUT COMMAND-FILE                                    
019400           END-IF                                                         
019500           .                                                              
019600       F100-EXIT.                                                         
019700           EXIT.                                                          
019800*                                                                         
019900       B100-VERARBEITUNG.                                                 
020000           IF C4-LINE-COUNT > W77-MAX-KMDZEILEN                           
020100               DISPLAY "Kommandodatei ueberschreitet Notbremse"           
020200               SET PRG-ABBRUCH TO TRUE                                    
020300               GO TO B100-EXIT                                            
020400           END-IF                                                         
020500           ADD 1 TO C4-LINE-COUNT                                         
020600           MOVE CMD-LINE-TEXT TO W-TRIM-QUELLE                            
020700           PERFORM Z900-TRIM-LAENGE THRU Z900-EXIT                        
020800           STRING "> " DELIMITED BY SIZE                                  
020900                   W-TRIM-QUELLE (1:C4-TRIM-LEN)                          
021000                       DELIMITED BY SIZE                                  
021100               INTO W-ECHO-ZEILE                                          
021200           END-STRING                                                     
021300           DISPLAY W-ECHO-ZEILE                                           
021400*                                                                         
021500           MOVE CMD-LINE-TEXT TO W-UC-ZEILE                               
021600           INSPECT W-UC-ZEILE CONVERTING                                  
021700               "abcdefghijklmnopqrstuvwxyz" TO                            
021800               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                               
021900           IF W-UC-ZEILE (1:4) = "EXIT"                                   
022000                   AND W-UC-ZEILE (5:1) = SPACE                           
022100               SET EXIT-KOMMANDO-JA TO TRUE                               
022200               DISPLAY "Exiting."                                         
022300               GO TO B100-EXIT                                            
022400           END-IF                                                         
022500*                                                                         
022600           MOVE CMD-LINE-TEXT TO CDL-CMD-LINE-IN                          
022700           CALL "CALPRC0M" USING CAL-LINK-AREA                            
022800           IF CDL-ERROR-YES                                               
022900               MOVE CDL-ERROR-TEXT TO W-TRIM-QUELLE (1:120)               
023000               MOVE SPACES TO W-TRIM-QUELLE (121:80)                      
023100               PERFORM Z900-TRIM-LAENGE THRU Z900-EXIT                    
023200               STRING "Command error: " DELIMITED BY SIZE                 
023300                       W-TRIM-QUELLE (1:C4-TRIM-LEN)                      
023400                           DELIMITED BY SIZE                              
023500                   INTO W-ECHO-ZEILE                                      
023600               END-STRING                                                 
023700               DISPLAY W-ECHO-ZEILE                                       
023800               SET PRG-ABBRUCH TO TRUE                                    
023900               GO TO B100-EXIT                                            
024000           END-IF                                                         
024100*                                                                         
024200           READ COMMAND-FILE                                              
024300               AT END SET FILE-EOF TO TRUE                                
024400           END-READ                                                       
024500           .                                                              
024600       B100-EXIT.                                                         
024700           EXIT.                                                          
024800*                                                                         
024900       B090-ENDE.                                                         
025000           IF PRG-ABBRUCH                                                 
025100               DISPLAY "*** SSFNEW-CAL Lauf mit Fehler"                   
025200                       " beendet ***"                                     
025300           ELSE                                                           
025400               DISPLAY "*** SSFNEW-CAL Lauf ordnungsgemaess"              
025500                       " beendet ***"                                     
025600           END-IF                                                         
025700           .                                                              
025800       B090-EXIT.                                                         
025900           EXIT.                                                          
026000*                                                                         
026100       Z900-TRIM-LAENGE.                                                  
026200           MOVE 200 TO C4-TRIM-LEN                                        
026300           PERFORM Z910-RUECKWAERTS THRU Z910-EXIT                        
026400                   VARYING C4-TRIM-LEN FROM 200 BY -1                     
026500                   UNTIL C4-TRIM-LEN = 0                                  
026600                      OR W-TRIM-QUELLE (C4-TRIM-LEN:1)                    
026700                              NOT = SPACE                                 
026800           .                                                              
026900       Z900-EXIT.                                                         
027000           EXIT.                                                          
027100*                                                                         
027200       Z910-RUECKWAERTS.                                                  
027300           CONTINUE                                                       
027400           .                                                              
027500       Z910-EXIT.                                                         
027600           EXIT.                                                          
