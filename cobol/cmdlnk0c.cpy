000100*                                                                         
000200*    COPYBOOK ..... CMDLNK0C                                              
000300*    ZWECK ........ Linkage CALDRV0O <-> CALPRC0M je Kommandozeile        
000400*                                                                         
000500*-------------------------------------------------------------*           
000600* Aenderungen                                                  *          
000700*-------------------------------------------------------------*           
000800* 1994-02-08 | rg | Neuerstellung (SSFNEW-CAL Auftrag 1)                  
000900*-------------------------------------------------------------*           
001000 01  CAL-LINK-AREA.                                                       
001100*        --> Rohe Kommandozeile (Eingabe an CALPRC0M)                     
001200     05  CDL-CMD-LINE-IN         PIC X(200).                              
001300*        --> Abbruch-Kennzeichen: harter Fehler in der Zeile              
001400     05  CDL-ERROR-SWITCH        PIC X(01).                               
001500         88  CDL-ERROR-YES              VALUE "Y".                        
001600         88  CDL-ERROR-NO               VALUE "N".                        
001700     05  CDL-ERROR-TEXT          PIC X(120).                              
001800     05  FILLER                  PIC X(20).                               
