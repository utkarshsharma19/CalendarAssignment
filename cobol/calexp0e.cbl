000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                          
000200?SEARCH  =TALLIB                                                          
000300?NOLMAP, SYMBOLS, INSPECT                                                 
000400?SAVE ALL                                                                 
000500?SAVEABEND                                                                
000600?LINES 66                                                                 
000700?CHECK 3                                                                  
000800                                                                          
000900 IDENTIFICATION DIVISION.                                                 
001000                                                                          
001100 PROGRAM-ID.    CALEXP0M.                                                 
001200 AUTHOR.        H BRUNNER.                                                
001300 INSTALLATION.  SSFNEW ANWENDUNGSENTWICKLUNG.                             
001400 DATE-WRITTEN.  1996-11-19.                                               
001500 DATE-COMPILED.                                                           
001600 SECURITY.      INTERN - NUR FUER SSFNEW-BETRIEB.                         
001700                                                                          
001800*****************************************************************         
001900* Kurzbeschreibung :: CSV-Export der Terminverwaltung                     
002000* Auftrag          :: SSFNEW-CAL                                          
002100*                                                                         
002200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
002300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
002400*----------------------------------------------------------------*        
002500* Vers.  | Datum      | von | Kommentar                          *        
002600*--------|------------|-----|------------------------------------*        
002700*A.00.00 | 1996-11-19 | hb  | Neuerstellung (Auftrag CAL-14)              
002800*A.00.01 | 1997-02-04 | hb  | Anfuehrungszeichen bei NAME/BESCHR./        
002900*        |            |     | ORT ergaenzt (Excel-Import CAL-16)          
003000*A.01.00 | 1998-01-22 | kl  | Google-CSV-Ausgabeformat ergaenzt           
003100*        |            |     | (Import Google Calendar, CAL-27)            
003200*G.00.00 | 1998-11-30 | kl  | Jahrhundertwechsel: Datumsfelder            
003300*        |            |     | durchgaengig 4-stellig (Y2K CAL-33)         
003400*G.00.01 | 1999-08-05 | dr  | Google-Endzeit bei Ganztags-Terminen        
003500*        |            |     | korrigiert - bleibt leer (CAL-37)           
003600*G.01.00 | 2004-05-11 | dr  | Zieldatei wird bei jedem Aufruf neu         
003700*        |            |     | eroeffnet (OPEN OUTPUT) statt               
003800*        |            |     | fortgeschrieben (CAL-44)                    
003900*G.01.01 | 2007-08-14 | mk  | Notbremse W77-MAX-EXPORT-SAETZE vor         
004000*        |            |     | Export-Schleife eingebaut (CAL-47)          
004100*----------------------------------------------------------------*        
004200*                                                                         
004300* Programmbeschreibung                                                    
004400* --------------------                                                    
004500* Schreibt den gesamten Terminbestand (EVENT-TABLE, von CALPRC0M          
004600* per LINKAGE uebergeben) wahlweise im hauseigenen CSV-Format oder        
004700* im Google-Calendar-Importformat auf die Zieldatei.                      
004800* Wird von CALPRC0M je Kommando "export cal" / "export googlecsv"         
004900* neu gerufen; WORKING-STORAGE ohne Zustand zw. Aufrufen.                 
005000*                                                                         
005100******************************************************************        
005200                                                                          
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM                                                   
005700     SWITCH-15 IS ANZEIGE-VERSION                                         
005800         ON STATUS IS SHOW-VERSION                                        
005900     CLASS ALPHNUM IS "0123456789"                                        
006000                      "abcdefghijklmnopqrstuvwxyz"                        
006100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006200                      " .,;-_!$%&/=*+".                                   
006300                                                                          
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600     SELECT NATIVE-CSV-FILE   ASSIGN TO #DYNAMIC.                         
006700     SELECT GOOGLE-CSV-FILE   ASSIGN TO #DYNAMIC.                         
006800                                                                          
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100 FD  NATIVE-CSV-FILE                                                      
007200     RECORD CONTAINS 305 CHARACTERS.                                      
007300 01  NATIVE-CSV-RECORD.                                                   
007400     05  NCR-CSV-TEXT             PIC X(300).                             
007500     05  FILLER                   PIC X(005).                             
007600                                                                          
007700 FD  GOOGLE-CSV-FILE                                                      
007800     RECORD CONTAINS 305 CHARACTERS.                                      
007900 01  GOOGLE-CSV-RECORD.                                                   
008000     05  GCR-CSV-TEXT             PIC X(300).                             
008100     05  FILLER                   PIC X(005).                             
008200                                                                          
008300 WORKING-STORAGE SECTION.                                                 
008400*----------------------------------------------------------------*        
008500* Standalone-Konstante (77): Kapazitaetsgrenze CEX-EVENT-ENTRY,  *        
008600* muss zur OCCURS-Grenze in EXPLNK0C passen (CAL-47)             *        
008700*----------------------------------------------------------------*        
008800 77          W77-MAX-EXPORT-SAETZE PIC S9(04) COMP VALUE 2000.            
008900*----------------------------------------------------------------*        
009000* Comp-Felder: Praefix Cn mit n = Anzahl Digits                 *         
009100*----------------------------------------------------------------*        
009200 01          COMP-FELDER.                                                 
009300     05      C4-EVT-IX           PIC S9(04) COMP.                         
009400     05      C4-WORK-LEN         PIC S9(04) COMP.                         
009500     05      FILLER              PIC S9(04) COMP.                         
009600                                                                          
009700**          ---> Parameter fuer COBOLASSIGN (dynamisches ASSIGN)          
009800 01          ASSIGN-FELDER.                                               
009900     05      ASS-FNAME            PIC X(40).                              
010000     05      ASS-FSTATUS          PIC S9(04) COMP.                        
010100     05      FILLER               PIC X(10) VALUE SPACES.                 
010200                                                                          
010300*----------------------------------------------------------------*        
010400* Konstante Felder: Praefix K                                   *         
010500*----------------------------------------------------------------*        
010600 01          KONSTANTE-FELDER.                                            
010700     05      K-MODUL              PIC X(08) VALUE "CALEXP0M".             
010800     05      K-NATIVE-HEADER      PIC X(60) VALUE                         
010900             "EventName,Start,End,AllDay,Description,Location,Publ        
011000-            "ic".                                                        
011100     05      K-GOOGLE-HEADER      PIC X(90) VALUE                         
011200             "Subject,Start Date,Start Time,End Date,End Time,All         
011300-            "Day Event,Description,Location,Private".                    
011400     05      FILLER               PIC X(04) VALUE SPACES.                 
011500                                                                          
011600*----------------------------------------------------------------*        
011700* Zwoelf-Monatstabelle zur Pruefung der Monatszahl               *        
011800* (dient nur der Feldbreiten-Absicherung beim Datumsaufbau,      *        
011900* nicht der Schaltjahrpruefung - die liegt bei CALDAT0M)         *        
012000*----------------------------------------------------------------*        
012100 01          MONAT-PRUEF-TABELLE.                                         
012200     05      FILLER               PIC X(03) VALUE "JAN".                  
012300     05      FILLER               PIC X(03) VALUE "FEB".                  
012400     05      FILLER               PIC X(03) VALUE "MAR".                  
012500     05      FILLER               PIC X(03) VALUE "APR".                  
012600     05      FILLER               PIC X(03) VALUE "MAI".                  
012700     05      FILLER               PIC X(03) VALUE "JUN".                  
012800     05      FILLER               PIC X(03) VALUE "JUL".                  
012900     05      FILLER               PIC X(03) VALUE "AUG".                  
013000     05      FILLER               PIC X(03) VALUE "SEP".                  
013100     05      FILLER               PIC X(03) VALUE "OKT".                  
013200     05      FILLER               PIC X(03) VALUE "NOV".                  
013300     05      FILLER               PIC X(03) VALUE "DEZ".                  
013400 01          MONAT-PRUEF-FELDER REDEFINES MONAT-PRUEF-TABELLE.            
013500     05      MP-MONATSNAME        PIC X(03) OCCURS 12 TIMES.              
013600                                                                          
013700*----------------------------------------------------------------*        
013800* Arbeitsfelder: Praefix W                                       *        
013900*----------------------------------------------------------------*        
014000 01          WORK-FELDER.                                                 
014100     05      W-NATIVE-ZEILE       PIC X(300).                             
014200     05      W-GOOGLE-ZEILE       PIC X(300).                             
014300     05      W-START-9            PIC 9(08).                              
014400     05      W-START-FELDER REDEFINES W-START-9.                          
014500         10  W-START-CCYY         PIC 9(04).                              
014600         10  W-START-MM           PIC 9(02).                              
014700         10  W-START-DD           PIC 9(02).                              
014800     05      W-END-9              PIC 9(08).                              
014900     05      W-END-FELDER REDEFINES W-END-9.                              
015000         10  W-END-CCYY           PIC 9(04).                              
015100         10  W-END-MM             PIC 9(02).                              
015200         10  W-END-DD             PIC 9(02).                              
015300     05      W-ZEIT-9             PIC 9(04).                              
015400     05      W-ZEIT-FELDER REDEFINES W-ZEIT-9.                            
015500         10  W-ZEIT-HH            PIC 9(02).                              
015600         10  W-ZEIT-MN            PIC 9(02).                              
015700     05      W-AMPM-STUNDE        PIC 9(02).                              
015800     05      W-AMPM-TEXT          PIC X(02).                              
015900     05      W-BOOL-ALLDAY        PIC X(05).                              
016000     05      W-BOOL-PUBLIC        PIC X(05).                              
016100     05      W-BOOL-PRIVATE       PIC X(05).                              
016200     05      W-DATUM-US           PIC X(10).                              
016300     05      W-ZEIT-US            PIC X(08).                              
016400     05      W-DATEI-EXISTIERT    PIC X(01).                              
016500         88  W-DATEI-IST-OFFEN           VALUE "Y".                       
016600         88  W-DATEI-IST-ZU              VALUE "N".                       
016700     05      FILLER               PIC X(10).                              
016800                                                                          
016900*----------------------------------------------------------------*        
017000* Hilfsfelder fuer das Trimmen/Quoten von Textfeldern (NAME,     *        
017100* BESCHREIBUNG, ORT) ohne Intrinsic-Funktionen - rueckwaerts     *        
017200* nach dem letzten Nichtblank abgesucht                          *        
017300*----------------------------------------------------------------*        
017400 01          TRIM-FELDER.                                                 
017500     05      W-TRIM-QUELLE        PIC X(80).                              
017600     05      W-QUOTED-FELD        PIC X(82).                              
017700     05      C4-TRIM-LEN          PIC S9(04) COMP.                        
017800     05      FILLER               PIC X(05).                              
017900                                                                          
018000 LINKAGE SECTION.                                                         
018100     COPY EXPLNK0C.                                                       
018200                                                                          
018300 PROCEDURE DIVISION USING CAL-EXPORT-LINK.                                
018400******************************************************************        
018500* Steuerungs-Absatz                                              *        
018600******************************************************************        
018700 A100-STEUERUNG.                                                          
018800     IF  SHOW-VERSION                                                     
018900         DISPLAY K-MODUL " Stand DATE-WRITTEN 1996-11-19"                 
019000         GO TO A100-EXIT                                                  
019100     END-IF                                                               
019200                                                                          
019300     IF  CEX-EVENT-COUNT > W77-MAX-EXPORT-SAETZE                          
019400         MOVE W77-MAX-EXPORT-SAETZE TO CEX-EVENT-COUNT                    
019500     END-IF                                                               
019600                                                                          
019700     EVALUATE TRUE                                                        
019800         WHEN CEX-KIND-NATIVE                                             
019900             PERFORM P100-EXPORT-NATIVE THRU P100-EXIT                    
020000         WHEN CEX-KIND-GOOGLE                                             
020100             PERFORM P400-EXPORT-GOOGLE THRU P400-EXIT                    
020200         WHEN OTHER                                                       
020300             DISPLAY K-MODUL " unbekannte Export-Art"                     
020400     END-EVALUATE                                                         
020500     .                                                                    
020600 A100-EXIT.                                                               
020700     EXIT PROGRAM.                                                        
020800                                                                          
020900******************************************************************        
021000* natives CSV-Format: Kopfzeile plus eine Zeile je Termin        *        
021100******************************************************************        
021200 P100-EXPORT-NATIVE.                                                      
021300     MOVE SPACES                 TO ASS-FNAME                             
021400     MOVE CEX-FILE-TOKEN         TO ASS-FNAME                             
021500     INSPECT ASS-FNAME CONVERTING                                         
021600             "abcdefghijklmnopqrstuvwxyz"                                 
021700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                 
021800     MOVE ZERO                   TO ASS-FSTATUS                           
021900                                                                          
022000**   ---> Zieldatei fuer den Export dynamisch assignen                    
022100     ENTER "COBOLASSIGN" USING  NATIVE-CSV-FILE                           
022200                                ASS-FNAME                                 
022300                         GIVING ASS-FSTATUS                               
022400                                                                          
022500     IF  ASS-FSTATUS NOT = ZERO                                           
022600         DISPLAY K-MODUL " Fehler bei COBOLASSIGN: "                      
022700                 ASS-FNAME " " ASS-FSTATUS                                
022800         GO TO P100-EXIT                                                  
022900     END-IF                                                               
023000                                                                          
023100     OPEN OUTPUT NATIVE-CSV-FILE                                          
023200                                                                          
023300     MOVE K-NATIVE-HEADER        TO NCR-CSV-TEXT                          
023400     WRITE NATIVE-CSV-RECORD                                              
023500                                                                          
023600     PERFORM P200-BUILD-NATIVE-ROW THRU P200-EXIT                         
023700             VARYING C4-EVT-IX FROM 1 BY 1                                
023800             UNTIL C4-EVT-IX > CEX-EVENT-COUNT                            
023900                                                                          
024000     CLOSE NATIVE-CSV-FILE                                                
024100     .                                                                    
024200 P100-EXIT.                                                               
024300     EXIT.                                                                
024400                                                                          
024500 P200-BUILD-NATIVE-ROW.                                                   
024600     MOVE SPACES                 TO W-NATIVE-ZEILE                        
024700     MOVE EVT-START-DATE (C4-EVT-IX) TO W-START-9                         
024800     MOVE EVT-END-DATE   (C4-EVT-IX) TO W-END-9                           
024900                                                                          
025000     MOVE SPACES                 TO W-TRIM-QUELLE                         
025100     MOVE EVT-NAME (C4-EVT-IX)   TO W-TRIM-QUELLE                         
025200     PERFORM P900-TRIM-QUELLE THRU P900-EXIT                              
025300     MOVE W-QUOTED-FELD          TO W-NATIVE-ZEILE                        
025400                                                                          
025500     MOVE W-START-CCYY TO W-DATUM-US (1:4)                                
025600     MOVE "-"          TO W-DATUM-US (5:1)                                
025700     MOVE W-START-MM   TO W-DATUM-US (6:2)                                
025800     MOVE "-"          TO W-DATUM-US (8:1)                                
025900     MOVE W-START-DD   TO W-DATUM-US (9:2)                                
026000     MOVE EVT-START-TIME (C4-EVT-IX) TO W-ZEIT-9                          
026100     MOVE W-ZEIT-HH TO W-ZEIT-US (1:2)                                    
026200     MOVE ":"       TO W-ZEIT-US (3:1)                                    
026300     MOVE W-ZEIT-MN TO W-ZEIT-US (4:2)                                    
026400                                                                          
026500     STRING W-NATIVE-ZEILE DELIMITED BY "  "                              
026600         "," DELIMITED BY SIZE                                            
026700         W-DATUM-US DELIMITED BY SIZE                                     
026800         " " DELIMITED BY SIZE                                            
026900         W-ZEIT-US (1:5) DELIMITED BY SIZE                                
027000       INTO W-NATIVE-ZEILE                                                
027100     END-STRING                                                           
027200                                                                          
027300     MOVE W-END-CCYY TO W-DATUM-US (1:4)                                  
027400     MOVE "-"        TO W-DATUM-US (5:1)                                  
027500     MOVE W-END-MM   TO W-DATUM-US (6:2)                                  
027600     MOVE "-"        TO W-DATUM-US (8:1)                                  
027700     MOVE W-END-DD   TO W-DATUM-US (9:2)                                  
027800     MOVE EVT-END-TIME (C4-EVT-IX) TO W-ZEIT-9                            
027900     MOVE W-ZEIT-HH TO W-ZEIT-US (1:2)                                    
028000     MOVE ":"       TO W-ZEIT-US (3:1)                                    
028100     MOVE W-ZEIT-MN TO W-ZEIT-US (4:2)                                    
028200                                                                          
028300     IF EVT-IS-ALL-DAY (C4-EVT-IX)                                        
028400         MOVE "true "             TO W-BOOL-ALLDAY                        
028500     ELSE                                                                 
028600         MOVE "false"             TO W-BOOL-ALLDAY                        
028700     END-IF                                                               
028800     IF EVT-IS-PUBLIC (C4-EVT-IX)                                         
028900         MOVE "true "             TO W-BOOL-PUBLIC                        
029000     ELSE                                                                 
029100         MOVE "false"             TO W-BOOL-PUBLIC                        
029200     END-IF                                                               
029300                                                                          
029400     STRING W-NATIVE-ZEILE DELIMITED BY "  "                              
029500         "," DELIMITED BY SIZE                                            
029600         W-DATUM-US DELIMITED BY SIZE                                     
029700         " " DELIMITED BY SIZE                                            
029800         W-ZEIT-US (1:5) DELIMITED BY SIZE                                
029900         "," DELIMITED BY SIZE                                            
030000         W-BOOL-ALLDAY DELIMITED BY SPACE                                 
030100       INTO W-NATIVE-ZEILE                                                
030200     END-STRING                                                           
030300                                                                          
030400     MOVE SPACES                 TO W-TRIM-QUELLE                         
030500     MOVE EVT-DESCRIPTION (C4-EVT-IX) TO W-TRIM-QUELLE                    
030600     PERFORM P900-TRIM-QUELLE THRU P900-EXIT                              
030700     STRING W-NATIVE-ZEILE DELIMITED BY "  "                              
030800         "," DELIMITED BY SIZE                                            
030900         W-QUOTED-FELD DELIMITED BY "  "                                  
031000       INTO W-NATIVE-ZEILE                                                
031100     END-STRING                                                           
031200                                                                          
031300     MOVE SPACES                 TO W-TRIM-QUELLE                         
031400     MOVE EVT-LOCATION (C4-EVT-IX) TO W-TRIM-QUELLE                       
031500     PERFORM P900-TRIM-QUELLE THRU P900-EXIT                              
031600     STRING W-NATIVE-ZEILE DELIMITED BY "  "                              
031700         "," DELIMITED BY SIZE                                            
031800         W-QUOTED-FELD DELIMITED BY "  "                                  
031900         "," DELIMITED BY SIZE                                            
032000         W-BOOL-PUBLIC DELIMITED BY SPACE                                 
032100       INTO W-NATIVE-ZEILE                                                
032200     END-STRING                                                           
032300                                                                          
032400     MOVE W-NATIVE-ZEILE         TO NCR-CSV-TEXT                          
032500     WRITE NATIVE-CSV-RECORD                                              
032600     .                                                                    
032700 P200-EXIT.                                                               
032800     EXIT.                                                                
032900                                                                          
033000******************************************************************        
033100* Google-Calendar-Importformat: Kopf plus eine Zeile/Termin      *        
033200******************************************************************        
033300 P300-BUILD-GOOGLE-ROW.                                                   
033400     MOVE SPACES                 TO W-GOOGLE-ZEILE                        
033500     MOVE EVT-START-DATE (C4-EVT-IX) TO W-START-9                         
033600     MOVE EVT-END-DATE   (C4-EVT-IX) TO W-END-9                           
033700                                                                          
033800     MOVE W-START-MM TO W-DATUM-US (1:2)                                  
033900     MOVE "/"        TO W-DATUM-US (3:1)                                  
034000     MOVE W-START-DD TO W-DATUM-US (4:2)                                  
034100     MOVE "/"        TO W-DATUM-US (6:1)                                  
034200     MOVE W-START-CCYY TO W-DATUM-US (7:4)                                
034300                                                                          
034400     MOVE SPACES                 TO W-TRIM-QUELLE                         
034500     MOVE EVT-NAME (C4-EVT-IX)   TO W-TRIM-QUELLE                         
034600     PERFORM P900-TRIM-QUELLE THRU P900-EXIT                              
034700     MOVE W-QUOTED-FELD          TO W-GOOGLE-ZEILE                        
034800                                                                          
034900     STRING W-GOOGLE-ZEILE DELIMITED BY "  "                              
035000         "," DELIMITED BY SIZE                                            
035100         W-DATUM-US (1:10) DELIMITED BY SIZE                              
035200       INTO W-GOOGLE-ZEILE                                                
035300     END-STRING                                                           
035400                                                                          
035500     IF EVT-IS-ALL-DAY (C4-EVT-IX)                                        
035600         MOVE "True " TO W-BOOL-ALLDAY                                    
035700         STRING W-GOOGLE-ZEILE DELIMITED BY "  "                          
035800             ",," DELIMITED BY SIZE                                       
035900             W-DATUM-US (1:10) DELIMITED BY SIZE                          
036000             ",," DELIMITED BY SIZE                                       
036100             W-BOOL-ALLDAY DELIMITED BY SPACE                             
036200           INTO W-GOOGLE-ZEILE                                            
036300         END-STRING                                                       
036400     ELSE                                                                 
036500         MOVE "False" TO W-BOOL-ALLDAY                                    
036600         MOVE EVT-START-TIME (C4-EVT-IX) TO W-ZEIT-9                      
036700         PERFORM P350-FORMAT-AMPM THRU P350-EXIT                          
036800         STRING W-GOOGLE-ZEILE DELIMITED BY "  "                          
036900             "," DELIMITED BY SIZE                                        
037000             W-ZEIT-US DELIMITED BY SIZE                                  
037100           INTO W-GOOGLE-ZEILE                                            
037200         END-STRING                                                       
037300         MOVE W-END-MM   TO W-DATUM-US (1:2)                              
037400         MOVE "/"        TO W-DATUM-US (3:1)                              
037500         MOVE W-END-DD   TO W-DATUM-US (4:2)                              
037600         MOVE "/"        TO W-DATUM-US (6:1)                              
037700         MOVE W-END-CCYY TO W-DATUM-US (7:4)                              
037800         MOVE EVT-END-TIME (C4-EVT-IX) TO W-ZEIT-9                        
037900         PERFORM P350-FORMAT-AMPM THRU P350-EXIT                          
038000         STRING W-GOOGLE-ZEILE DELIMITED BY "  "                          
038100             "," DELIMITED BY SIZE                                        
038200             W-DATUM-US (1:10) DELIMITED BY SIZE                          
038300             "," DELIMITED BY SIZE                                        
038400             W-ZEIT-US DELIMITED BY SIZE                                  
038500             "," DELIMITED BY SIZE                                        
038600             W-BOOL-ALLDAY DELIMITED BY SPACE                             
038700           INTO W-GOOGLE-ZEILE                                            
038800         END-STRING                                                       
038900     END-IF                                                               
039000                                                                          
039100     IF EVT-IS-PUBLIC (C4-EVT-IX)                                         
039200         MOVE "False" TO W-BOOL-PRIVATE                                   
039300     ELSE                                                                 
039400         MOVE "True " TO W-BOOL-PRIVATE                                   
039500     END-IF                                                               
039600                                                                          
039700     MOVE SPACES                 TO W-TRIM-QUELLE                         
039800     MOVE EVT-DESCRIPTION (C4-EVT-IX) TO W-TRIM-QUELLE                    
039900     PERFORM P900-TRIM-QUELLE THRU P900-EXIT                              
040000     STRING W-GOOGLE-ZEILE DELIMITED BY "  "                              
040100         "," DELIMITED BY SIZE                                            
040200         W-QUOTED-FELD DELIMITED BY "  "                                  
040300       INTO W-GOOGLE-ZEILE                                                
040400     END-STRING                                                           
040500                                                                          
040600     MOVE SPACES                 TO W-TRIM-QUELLE                         
040700     MOVE EVT-LOCATION (C4-EVT-IX) TO W-TRIM-QUELLE                       
040800     PERFORM P900-TRIM-QUELLE THRU P900-EXIT                              
040900     STRING W-GOOGLE-ZEILE DELIMITED BY "  "                              
041000         "," DELIMITED BY SIZE                                            
041100         W-QUOTED-FELD DELIMITED BY "  "                                  
041200         "," DELIMITED BY SIZE                                            
041300         W-BOOL-PRIVATE DELIMITED BY SPACE                                
041400       INTO W-GOOGLE-ZEILE                                                
041500     END-STRING                                                           
041600     .                                                                    
041700 P300-EXIT.                                                               
041800     EXIT.                                                                
041900                                                                          
042000******************************************************************        
042100* Trimmt Blanks am Feldende (rueckwaerts abgesucht, kein         *        
042200* Intrinsic FUNCTION TRIM) und liefert das Ergebnis in           *        
042300* Anfuehrungszeichen in W-QUOTED-FELD zurueck                    *        
042400******************************************************************        
042500 P900-TRIM-QUELLE.                                                        
042600     MOVE 80                     TO C4-TRIM-LEN                           
042700     PERFORM P910-RUECKWAERTS THRU P910-EXIT                              
042800             VARYING C4-TRIM-LEN FROM 80 BY -1                            
042900             UNTIL C4-TRIM-LEN = 0                                        
043000             OR W-TRIM-QUELLE (C4-TRIM-LEN:1) NOT = SPACE                 
043100     MOVE SPACES                 TO W-QUOTED-FELD                         
043200     IF C4-TRIM-LEN = 0                                                   
043300         MOVE '""'                TO W-QUOTED-FELD                        
043400     ELSE                                                                 
043500         STRING '"' DELIMITED BY SIZE                                     
043600             W-TRIM-QUELLE (1:C4-TRIM-LEN) DELIMITED BY SIZE              
043700             '"' DELIMITED BY SIZE                                        
043800           INTO W-QUOTED-FELD                                             
043900         END-STRING                                                       
044000     END-IF                                                               
044100     .                                                                    
044200 P900-EXIT.                                                               
044300     EXIT.                                                                
044400                                                                          
044500 P910-RUECKWAERTS.                                                        
044600     CONTINUE.                                                            
044700 P910-EXIT.                                                               
044800     EXIT.                                                                
044900                                                                          
045000*        --> Umrechnung 24h auf 12h mit AM/PM-Anhang (hh:mm a)            
045100 P350-FORMAT-AMPM.                                                        
045200     IF W-ZEIT-HH = 0                                                     
045300         MOVE 12                  TO W-AMPM-STUNDE                        
045400         MOVE "AM"                TO W-AMPM-TEXT                          
045500     ELSE                                                                 
045600         IF W-ZEIT-HH < 12                                                
045700             MOVE W-ZEIT-HH       TO W-AMPM-STUNDE                        
045800             MOVE "AM"            TO W-AMPM-TEXT                          
045900         ELSE                                                             
046000             IF W-ZEIT-HH = 12                                            
046100                 MOVE 12          TO W-AMPM-STUNDE                        
046200                 MOVE "PM"        TO W-AMPM-TEXT                          
046300             ELSE                                                         
046400                 COMPUTE W-AMPM-STUNDE = W-ZEIT-HH - 12                   
046500                 MOVE "PM"        TO W-AMPM-TEXT                          
046600             END-IF                                                       
046700         END-IF                                                           
046800     END-IF                                                               
046900     MOVE SPACES                  TO W-ZEIT-US                            
047000     MOVE W-AMPM-STUNDE           TO W-ZEIT-US (1:2)                      
047100     MOVE ":"                     TO W-ZEIT-US (3:1)                      
047200     MOVE W-ZEIT-MN               TO W-ZEIT-US (4:2)                      
047300     MOVE " "                     TO W-ZEIT-US (6:1)                      
047400     MOVE W-AMPM-TEXT             TO W-ZEIT-US (7:2)                      
047500     .                                                                    
047600 P350-EXIT.                                                               
047700     EXIT.                                                                
047800                                                                          
047900 P400-EXPORT-GOOGLE.                                                      
048000     MOVE SPACES                 TO ASS-FNAME                             
048100     MOVE CEX-FILE-TOKEN         TO ASS-FNAME                             
048200     INSPECT ASS-FNAME CONVERTING                                         
048300             "abcdefghijklmnopqrstuvwxyz"                                 
048400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                 
048500     MOVE ZERO                   TO ASS-FSTATUS                           
048600                                                                          
048700**   ---> Zieldatei fuer den Export dynamisch assignen                    
048800     ENTER "COBOLASSIGN" USING  GOOGLE-CSV-FILE                           
048900                                ASS-FNAME                                 
049000                         GIVING ASS-FSTATUS                               
049100                                                                          
049200     IF  ASS-FSTATUS NOT = ZERO                                           
049300         DISPLAY K-MODUL " Fehler bei COBOLASSIGN: "                      
049400                 ASS-FNAME " " ASS-FSTATUS                                
049500         GO TO P400-EXIT                                                  
049600     END-IF                                                               
049700                                                                          
049800     OPEN OUTPUT GOOGLE-CSV-FILE                                          
049900                                                                          
050000     MOVE K-GOOGLE-HEADER        TO GCR-CSV-TEXT                          
050100     WRITE GOOGLE-CSV-RECORD                                              
050200                                                                          
050300     PERFORM P305-BUILD-AND-WRITE THRU P305-EXIT                          
050400             VARYING C4-EVT-IX FROM 1 BY 1                                
050500             UNTIL C4-EVT-IX > CEX-EVENT-COUNT                            
050600                                                                          
050700     CLOSE GOOGLE-CSV-FILE                                                
050800     .                                                                    
050900 P400-EXIT.                                                               
051000     EXIT.                                                                
051100                                                                          
051200 P305-BUILD-AND-WRITE.                                                    
051300     PERFORM P300-BUILD-GOOGLE-ROW THRU P300-EXIT                         
051400     MOVE W-GOOGLE-ZEILE         TO GCR-CSV-TEXT                          
051500     WRITE GOOGLE-CSV-RECORD                                              
051600     .                                                                    
051700 P305-EXIT.                                                               
051800     EXIT.                                                                
