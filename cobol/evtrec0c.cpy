000100*                                                                         
000200*    COPYBOOK ..... EVTREC0C                                              
000300*    ZWECK ........ Satzbild EVENT-RECORD (Kalendereintrag)               
000400*    EINBAU ....... unter einer 05-Gruppe mit OCCURS in                   
000500*                    CALPRC0M (Tabelle) und CALEXP0M (Linkage)            
000600*                                                                         
000700*-------------------------------------------------------------*           
000800* Aenderungen                                                  *          
000900*-------------------------------------------------------------*           
001000* 1994-02-08 | rg | Neuerstellung (SSFNEW-CAL Auftrag 1)                  
001100* 1996-11-19 | hb | PUBLIC-FLAG ergaenzt (Auftrag CAL-14)                 
001200* 1998-06-30 | kl | Jahrhundert-Umstellung: EVT-START-CCYY /              
001300*           |    | EVT-END-CCYY jetzt 4-stellig (Y2K CAL-33)              
001400*-------------------------------------------------------------*           
001500    10  EVT-NAME                PIC X(60).                                
001600*        --> Datum/Zeit Beginn, Format CCYYMMDD / HHMM                    
001700    10  EVT-START-DATE          PIC 9(08).                                
001800    10  EVT-START-DATE-FELDER REDEFINES EVT-START-DATE.                   
001900        15  EVT-START-CCYY      PIC 9(04).                                
002000        15  EVT-START-MM        PIC 9(02).                                
002100        15  EVT-START-DD        PIC 9(02).                                
002200    10  EVT-START-TIME          PIC 9(04).                                
002300    10  EVT-START-TIME-FELDER REDEFINES EVT-START-TIME.                   
002400        15  EVT-START-HH        PIC 9(02).                                
002500        15  EVT-START-MN        PIC 9(02).                                
002600*        --> Datum/Zeit Ende (exklusiv), Format CCYYMMDD / HHMM           
002700    10  EVT-END-DATE             PIC 9(08).                               
002800    10  EVT-END-DATE-FELDER REDEFINES EVT-END-DATE.                       
002900        15  EVT-END-CCYY        PIC 9(04).                                
003000        15  EVT-END-MM          PIC 9(02).                                
003100        15  EVT-END-DD          PIC 9(02).                                
003200    10  EVT-END-TIME             PIC 9(04).                               
003300    10  EVT-END-TIME-FELDER REDEFINES EVT-END-TIME.                       
003400        15  EVT-END-HH          PIC 9(02).                                
003500        15  EVT-END-MN          PIC 9(02).                                
003600*        --> Ganztags-Kennzeichen                                         
003700    10  EVT-ALL-DAY-FLAG         PIC X(01).                               
003800        88  EVT-IS-ALL-DAY               VALUE "Y".                       
003900        88  EVT-IS-TIMED                 VALUE "N".                       
004000    10  EVT-DESCRIPTION          PIC X(80).                               
004100    10  EVT-LOCATION             PIC X(60).                               
004200*        --> Sichtbarkeit: Y=oeffentlich N=privat                         
004300    10  EVT-PUBLIC-FLAG          PIC X(01).                               
004400        88  EVT-IS-PUBLIC                VALUE "Y".                       
004500        88  EVT-IS-PRIVATE               VALUE "N".                       
004600    10  FILLER                   PIC X(10).                               
