000100?SEARCH $SYSTEM.SYSTEM.COBOLLIB                                           
000200?SEARCH =TALLIB                                                           
000300?NOLMAP, SYMBOLS, INSPECT                                                 
000400?SAVE ALL                                                                 
000500?SAVEABEND                                                                
000600?LINES 66                                                                 
000700?CHECK 3                                                                  
000800       IDENTIFICATION DIVISION.                                           
000900       PROGRAM-ID.    CALPRC0M.                                           
001000       AUTHOR.        R GRUENWALD.                                        
001100       INSTALLATION.  SSFNEW ANWENDUNGSENTWICKLUNG.                       
001200       DATE-WRITTEN.  1994-02-08.                                         
001300       DATE-COMPILED.                                                     
001400       SECURITY.      INTERN - NUR FUER SSFNEW-BETRIEB.                   
001500*                                                                         
001600*    Kurzbeschreibung :: Kommando-Interpreter und Verwalter               
001700*                        der Terminverwaltung (Kalender-Engine)           
001800*    Auftrag ::          SSFNEW-CAL                                       
001900*                                                                         
002000*    Programmbeschreibung                                                 
002100*    ---------------------                                                
002200*    CALPRC0M wird von CALDRV0O je Kommandozeile aufgerufen               
002300*    (COPY CMDLNK0C).  Die Termin-Tabelle EVENT-TABLE-BEREICH             
002400*    lebt statisch im WORKING-STORAGE dieses Moduls (kein                 
002500*    INITIAL-Zusatz), so dass sie ueber alle CALLs des Batch-             
002600*    laufs hinweg erhalten bleibt.  Erkannte Kommandos:                   
002700*      CREATE EVENT ...                                                   
002800*      EDIT EVENT / EDIT EVENTS ...                                       
002900*      PRINT EVENTS ON / PRINT EVENTS FROM ...                            
003000*      SHOW STATUS ON ...                                                 
003100*      EXPORT CAL / EXPORT GOOGLECSV ...                                  
003200*    Tagesarithmetik wird an CALDAT0M delegiert (COPY DATLNK0C),          
003300*    der CSV-Export an CALEXP0M (COPY EXPLNK0C).                          
003400*                                                                         
003500* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
003600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
003700*----------------------------------------------------------------*        
003800* Vers.  | Datum      | von | Kommentar                          *        
003900*--------|------------|-----|------------------------------------*        
004000*A.00.00 | 1994-02-08 | rg  | Neuerstellung (SSFNEW-CAL Auftrag 1)        
004100*A.00.01 | 1994-03-15 | rg  | CREATE EVENT (Einzeltermin)                 
004200*        |            |     | fertiggestellt                              
004300*A.00.02 | 1994-05-02 | hb  | EDIT EVENT / EDIT EVENTS ergaenzt           
004400*        |            |     | (CAL-04)                                    
004500*A.00.03 | 1994-06-20 | hb  | PRINT EVENTS ON/FROM ergaenzt               
004600*        |            |     | (CAL-05)                                    
004700*A.00.04 | 1994-07-11 | rg  | SHOW STATUS ON ergaenzt (CAL-06)            
004800*A.01.00 | 1995-05-02 | hb  | Wochentag-Wiederholung (repeats)            
004900*        |            |     | CAL-07                                      
005000*A.01.01 | 1995-05-30 | hb  | until-Klausel fuer Wiederholungen           
005100*        |            |     | (CAL-08)                                    
005200*A.02.00 | 1996-01-09 | rg  | Konfliktpruefung beim Einfuegen             
005300*        |            |     | (CAL-11)                                    
005400*A.02.01 | 1996-01-22 | rg  | --autodecline ergaenzt (CAL-12)             
005500*A.03.00 | 1996-11-19 | hb  | EXPORT CAL an CALEXP0M angebunden           
005600*        |            |     | (CAL-14)                                    
005700*A.03.01 | 1997-02-04 | hb  | Tabellensortierung nach Einfuegen           
005800*        |            |     | (CAL-15)                                    
005900*A.04.00 | 1998-01-22 | kl  | EXPORT GOOGLECSV ergaenzt (CAL-27)          
006000*G.00.00 | 1998-06-30 | kl  | Jahrhundert-Umstellung CCYY /               
006100*        |            |     | Tabelle auf 2000 Saetze erweitert           
006200*        |            |     | (Y2K-Test CAL-33)                           
006300*G.00.01 | 1999-03-18 | dr  | Meldungstexte an CALDRV0O-Fehler-           
006400*        |            |     | pfad angepasst (CAL-35)                     
006500*G.01.00 | 2003-09-02 | dr  | EDIT EVENTS BY NAME: Zaehler in             
006600*        |            |     | Meldung korrigiert (CAL-41)                 
006700*G.01.01 | 2006-04-27 | mk  | PRINT EVENTS FROM: Bereichsvergleich        
006800*        |            |     | halboffen korrigiert (CAL-48)               
006900*G.02.00 | 2007-08-14 | mk  | CAL-DATE-WORK/CAL-EXPORT-WORK               
007000*        |            |     | Wrapper entfernt, CDL-/CEX-Felder           
007100*        |            |     | loesten sich nicht mehr auf (CAL-52)        
007200*G.02.01 | 2007-08-14 | mk  | until-Vergleich bei Wiederholungen          
007300*        |            |     | auf echtes "kleiner als" umgestellt,        
007400*        |            |     | ein Zusatztermin am Tag nach dem            
007500*        |            |     | until-Datum entfiel (CAL-53)                
007600*G.02.02 | 2007-09-03 | mk  | CREATE (timed): Fehlertext bei              
007700*        |            |     | fehlendem 'to' auf genormten                
007800*        |            |     | Wortlaut umgestellt (CAL-56)                
007900*G.02.03 | 2007-09-03 | mk  | PRINT EVENTS FROM..TO: Meldung bei          
008000*        |            |     | keinem Treffer nennt jetzt den              
008100*        |            |     | Bereich (CAL-57)                            
008200*G.02.04 | 2007-09-03 | mk  | EDIT EVENTS FROM: Bestaetigungs-            
008300*        |            |     | text um den fehlenden Punkt                 
008400*        |            |     | ergaenzt (CAL-58)                           
008500*G.02.05 | 2007-09-03 | mk  | Notbremse W77-MAX-WALK-TAGE fuer            
008600*        |            |     | Serientermin-Walk eingebaut (CAL-55)        
008700*----------------------------------------------------------------*        
008800       ENVIRONMENT DIVISION.                                              
008900       CONFIGURATION SECTION.                                             
009000       SOURCE-COMPUTER. TANDEM.                                           
009100       OBJECT-COMPUTER. TANDEM.                                           
009200       SPECIAL-NAMES.                                                     
009300           C01 IS TOP-OF-FORM                                             
009400           SWITCH-15 IS ANZEIGE-VERSION ON STATUS IS SHOW-VERSION         
009500           CLASS ZIFFERN IS "0" THRU "9".                                 
009600       DATA DIVISION.                                                     
009700       WORKING-STORAGE SECTION.                                           
009800*    ------ Standalone-Konstante (77): Notbremse Serien-Walk ----         
009900*    verhindert Endlosschleife bei fehlerhaftem until (CAL-55)            
010000       77  W77-MAX-WALK-TAGE    PIC S9(04) COMP VALUE 3660.               
010100*                                                                         
010200*    ------ Zaehler, Zeiger und Schalter (alle COMP) -----------          
010300       01  COMP-FELDER.                                                   
010400           05  C4-EVT-COUNT         PIC S9(04) COMP VALUE ZERO.           
010500           05  C4-EVT-IX            PIC S9(04) COMP.                      
010600           05  C4-EVT-IX2           PIC S9(04) COMP.                      
010700           05  C4-SCAN-MUSTER-LEN   PIC S9(04) COMP.                      
010800           05  C4-SCAN-POS          PIC S9(04) COMP.                      
010900           05  C4-SCAN-I            PIC S9(04) COMP.                      
011000           05  C4-I1                PIC S9(04) COMP.                      
011100           05  C4-FROM-POS          PIC S9(04) COMP.                      
011200           05  C4-ON-POS            PIC S9(04) COMP.                      
011300           05  C4-N-COUNT           PIC S9(04) COMP.                      
011400           05  C4-OCC-COUNT         PIC S9(04) COMP.                      
011500           05  C4-DAY-STEP          PIC S9(04) COMP.                      
011600           05  C4-UPD-COUNT         PIC S9(04) COMP.                      
011700           05  C4-TRIM-LEN          PIC S9(04) COMP.                      
011800           05  C4-WD-IX             PIC S9(04) COMP.                      
011900           05  FILLER               PIC S9(04) COMP VALUE ZERO.           
012000       01  BIGCOMP-FELDER.                                                
012100           05  C12-NEW-START        PIC S9(12) COMP.                      
012200           05  C12-NEW-END          PIC S9(12) COMP.                      
012300           05  C12-OTHER-START      PIC S9(12) COMP.                      
012400           05  C12-OTHER-END        PIC S9(12) COMP.                      
012500           05  C12-RANGE-START      PIC S9(12) COMP.                      
012600           05  C12-RANGE-END        PIC S9(12) COMP.                      
012700           05  C12-QUERY-INSTANT    PIC S9(12) COMP.                      
012800           05  C12-UNTIL-BOUND      PIC S9(12) COMP.                      
012900           05  C12-WALK-COMBINED    PIC S9(12) COMP.                      
013000           05  C12-A                PIC S9(12) COMP.                      
013100           05  C12-B                PIC S9(12) COMP.                      
013200           05  FILLER               PIC S9(04) COMP VALUE ZERO.           
013300*                                                                         
013400*    ------ Konstanten (Kommando-Praefixe) ----------------------         
013500       01  KONSTANTE-FELDER.                                              
013600           05  K-MODUL              PIC X(08) VALUE "CALPRC0M".           
013700           05  K-PFX-CREATE         PIC X(12) VALUE                       
013800                   "CREATE EVENT".                                        
013900           05  K-PFX-EDITS          PIC X(11) VALUE                       
014000                   "EDIT EVENTS".                                         
014100           05  K-PFX-EDIT           PIC X(10) VALUE                       
014200                   "EDIT EVENT".                                          
014300           05  K-PFX-PRINTON        PIC X(15) VALUE                       
014400                   "PRINT EVENTS ON".                                     
014500           05  K-PFX-PRINTFROM      PIC X(17) VALUE                       
014600                   "PRINT EVENTS FROM".                                   
014700           05  K-PFX-EXPCAL         PIC X(10) VALUE                       
014800                   "EXPORT CAL".                                          
014900           05  K-PFX-STATUS         PIC X(14) VALUE                       
015000                   "SHOW STATUS ON".                                      
015100           05  K-PFX-EXPGOOGLE      PIC X(16) VALUE                       
015200                   "EXPORT GOOGLECSV".                                    
015300           05  K-WD-LETTERS         PIC X(07) VALUE "MTWRFSU".            
015400           05  FILLER               PIC X(10) VALUE SPACES.               
015500*                                                                         
015600*    ------ Schalter (88-Ebenen wie im SCHALTER-Verbund) --------         
015700       01  SCHALTER.                                                      
015800           05  PRG-STATUS           PIC 9 VALUE ZERO.                     
015900               88  PRG-OK                    VALUE ZERO.                  
016000               88  PRG-ABBRUCH               VALUE 1.                     
016100           05  CMD-AUTODECLINE-FLAG PIC X(01) VALUE "N".                  
016200               88  CMD-AUTODECLINE-JA        VALUE "Y".                   
016300               88  CMD-AUTODECLINE-NEIN      VALUE "N".                   
016400           05  CMD-ALLDAY-FLAG      PIC X(01) VALUE "N".                  
016500               88  CMD-IST-GANZTAGS          VALUE "Y".                   
016600               88  CMD-IST-ZEITTERMIN        VALUE "N".                   
016700           05  CMD-REPEATS-FLAG     PIC X(01) VALUE "N".                  
016800               88  CMD-HAT-WIEDERHOLUNG      VALUE "Y".                   
016900               88  CMD-OHNE-WIEDERHOLUNG     VALUE "N".                   
017000           05  RECUR-MODUS-FLAG     PIC X(01) VALUE SPACE.                
017100               88  RECUR-FUER-N              VALUE "F".                   
017200               88  RECUR-BIS-DATUM           VALUE "B".                   
017300           05  CONFLICT-FLAG        PIC X(01) VALUE "N".                  
017400               88  CONFLICT-GEFUNDEN         VALUE "Y".                   
017500               88  CONFLICT-NICHT-GEFUNDEN   VALUE "N".                   
017600           05  APPLIED-FLAG         PIC X(01) VALUE "N".                  
017700               88  PROPERTY-ANGEWENDET       VALUE "Y".                   
017800               88  PROPERTY-NICHT-ANGEWENDET VALUE "N".                   
017900           05  MATCH-FLAG           PIC X(01) VALUE "N".                  
018000               88  MATCH-GEFUNDEN            VALUE "Y".                   
018100               88  MATCH-NICHT-GEFUNDEN      VALUE "N".                   
018200           05  WALK-FLAG            PIC X(01) VALUE "N".                  
018300               88  WALK-FERTIG               VALUE "Y".                   
018400               88  WALK-WEITER               VALUE "N".                   
018500           05  FILLER               PIC X(05) VALUE SPACES.               
018600*                                                                         
018700*    ------ generische Teilstring-Suche (ohne FUNCTION) ---------         
018800       01  SCAN-FELDER.                                                   
018900           05  W-SCAN-QUELLE        PIC X(200).                           
019000           05  W-SCAN-MUSTER        PIC X(20).                            
019100           05  FILLER               PIC X(10) VALUE SPACES.               
019200*                                                                         
019300       01  SPLIT-FELDER.                                                  
019400           05  W-SPLIT-BEFORE       PIC X(200).                           
019500           05  W-SPLIT-AFTER        PIC X(200).                           
019600           05  FILLER               PIC X(10) VALUE SPACES.               
019700*                                                                         
019800*    ------ Datum/Zeit-Umwandlung (Text nach numerisch) ---------         
019900       01  PARSE-FELDER.                                                  
020000           05  W-PARSE-QUELLE       PIC X(20).                            
020100           05  W-PARSE-DATE-9       PIC 9(08).                            
020200           05  W-PARSE-DATE-FELDER REDEFINES W-PARSE-DATE-9.              
020300               10  W-PARSE-CCYY     PIC 9(04).                            
020400               10  W-PARSE-MM       PIC 9(02).                            
020500               10  W-PARSE-DD       PIC 9(02).                            
020600           05  W-PARSE-TIME-9       PIC 9(04).                            
020700           05  W-PARSE-TIME-FELDER REDEFINES W-PARSE-TIME-9.              
020800               10  W-PARSE-HH       PIC 9(02).                            
020900               10  W-PARSE-MN       PIC 9(02).                            
021000           05  FILLER               PIC X(10) VALUE SPACES.               
021100*                                                                         
021200*    ------ Zwischenspeicher fuer Anzeige eines Termins ----------        
021300       01  RENDER-FELDER.                                                 
021400           05  W-REND-DATE-9        PIC 9(08).                            
021500           05  W-REND-DATE-FELDER REDEFINES W-REND-DATE-9.                
021600               10  W-REND-CCYY      PIC 9(04).                            
021700               10  W-REND-MM        PIC 9(02).                            
021800               10  W-REND-DD        PIC 9(02).                            
021900           05  W-REND-DATE-TXT      PIC X(10).                            
022000           05  W-REND-TIME-9        PIC 9(04).                            
022100           05  W-REND-TIME-FELDER REDEFINES W-REND-TIME-9.                
022200               10  W-REND-HH        PIC 9(02).                            
022300               10  W-REND-MN        PIC 9(02).                            
022400           05  W-REND-TIME-TXT      PIC X(05).                            
022500           05  W-RENDER-LINE        PIC X(280).                           
022600           05  FILLER               PIC X(10) VALUE SPACES.               
022700*                                                                         
022800*    ------ Datumsholder je Kommandofeld -------------------------        
022900       01  DATUM-HOLDER.                                                  
023000           05  W-START-9            PIC 9(08).                            
023100           05  W-START-TIME-9       PIC 9(04).                            
023200           05  W-END-9              PIC 9(08).                            
023300           05  W-END-TIME-9         PIC 9(04).                            
023400           05  W-UNTIL-9            PIC 9(08).                            
023500           05  W-UNTIL-TIME-9       PIC 9(04).                            
023600           05  W-QUERY-DATE-9       PIC 9(08).                            
023700           05  W-RANGE-START-9      PIC 9(08).                            
023800           05  W-RANGE-START-TIME-9 PIC 9(04).                            
023900           05  W-RANGE-END-9        PIC 9(08).                            
024000           05  W-RANGE-END-TIME-9   PIC 9(04).                            
024100           05  W-INSTANT-9          PIC 9(08).                            
024200           05  W-INSTANT-TIME-9     PIC 9(04).                            
024300           05  W-WALK-DATE-9        PIC 9(08).                            
024400           05  FILLER               PIC X(10) VALUE SPACES.               
024500*                                                                         
024600*    ------ Wiederholung: Wochentagsmaske und Terminliste --------        
024700       01  WEEKDAY-TABELLE.                                               
024800           05  WD-SELECTED OCCURS 7 TIMES PIC X(01) VALUE "N".            
024900           05  FILLER               PIC X(05) VALUE SPACES.               
025000       01  OCC-DATE-BEREICH.                                              
025100           05  OCC-DATE-TABLE OCCURS 400 TIMES PIC 9(08).                 
025200           05  FILLER               PIC X(05) VALUE SPACES.               
025300*                                                                         
025400*    ------ Text-Arbeitsfelder --------------------------------           
025500       01  WORK-FELDER.                                                   
025600           05  W-CMD-LINE           PIC X(200).                           
025700           05  W-CMD-UC             PIC X(200).                           
025800           05  W-REST               PIC X(200).                           
025900           05  W-REST-UC            PIC X(200).                           
026000           05  W-EVT-NAME           PIC X(60).                            
026100           05  W-EDIT-NAME          PIC X(60).                            
026200           05  W-PROPERTY           PIC X(20).                            
026300           05  W-PROPERTY-UC        PIC X(20).                            
026400           05  W-NEWVALUE           PIC X(80).                            
026500           05  W-NEWVALUE-UC        PIC X(80).                            
026600           05  W-RECUR-SPEC         PIC X(60).                            
026700           05  W-WEEKDAY-MASK       PIC X(10).                            
026800           05  W-WEEKDAY-MASK-UC    PIC X(10).                            
026900           05  W-CONFLICT-NAME      PIC X(60).                            
027000           05  W-ERROR-MSG          PIC X(120).                           
027100           05  W-WARN-MSG           PIC X(120).                           
027200           05  W-EXPORT-TOKEN       PIC X(40).                            
027300           05  W-QUERY-TOKEN1       PIC X(20).                            
027400           05  W-QUERY-TOKEN2       PIC X(20).                            
027500           05  W-N-TEXT             PIC X(04) JUSTIFIED RIGHT.            
027600           05  FILLER               PIC X(10) VALUE SPACES.               
027700*                                                                         
027800*    ------ Trimmen (Rueckwaerts-Scan wie in CALEXP0M) -----------        
027900       01  TRIM-FELDER.                                                   
028000           05  W-TRIM-QUELLE        PIC X(200).                           
028100           05  FILLER               PIC X(10) VALUE SPACES.               
028200*                                                                         
028300*    ------ Puffer fuer Tabellentausch (Sortierung) --------------        
028400       01  EVT-SWAP-BEREICH         PIC X(236).                           
028500*                                                                         
028600*    ------ Termintabelle (lebt statisch ueber alle CALLs) -------        
028700       01  EVENT-TABLE-BEREICH.                                           
028800           05  EVT-TABLE-ENTRY OCCURS 2000 TIMES.                         
028900               COPY EVTREC0C.                                             
029000*                                                                         
029100*    ------ Linkage-Kopien fuer CALLs an Untermodule -------------        
029200      COPY DATLNK0C.                                                      
029300      COPY EXPLNK0C.                                                      
029400*                                                                         
029500       LINKAGE SECTION.                                                   
029600      COPY CMDLNK0C.                                                      
029700*                                                                         
029800       PROCEDURE DIVISION USING CAL-LINK-AREA.                            
029900*                                                                         
030000       A100-STEUERUNG.                                                    
030100           IF SHOW-VERSION                                                
030200               DISPLAY K-MODUL " VERS. G.01.00 - 2006-04-27"              
030300           END-IF                                                         
030400           SET CDL-ERROR-NO TO TRUE                                       
030500           MOVE SPACES TO CDL-ERROR-TEXT                                  
030600           MOVE CDL-CMD-LINE-IN TO W-CMD-LINE                             
030700           MOVE W-CMD-LINE TO W-CMD-UC                                    
030800           INSPECT W-CMD-UC CONVERTING                                    
030900               "abcdefghijklmnopqrstuvwxyz" TO                            
031000               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                               
031100           PERFORM A200-CLASSIFY-LINE THRU A200-EXIT                      
031200           EXIT PROGRAM                                                   
031300           .                                                              
031400       A100-EXIT.                                                         
031500           EXIT.                                                          
031600*                                                                         
031700       A200-CLASSIFY-LINE.                                                
031800           EVALUATE TRUE                                                  
031900               WHEN W-CMD-UC (1:12) = K-PFX-CREATE                        
032000                   PERFORM C100-CREATE-EVENT THRU C100-EXIT               
032100               WHEN W-CMD-UC (1:11) = K-PFX-EDITS                         
032200                   PERFORM D001-EDIT-EVENTS-ENTRY THRU D001-EXIT          
032300               WHEN W-CMD-UC (1:10) = K-PFX-EDIT                          
032400                   PERFORM D002-EDIT-EVENT-ENTRY THRU D002-EXIT           
032500               WHEN W-CMD-UC (1:15) = K-PFX-PRINTON                       
032600                   PERFORM E100-PRINT-EVENTS-ON THRU E100-EXIT            
032700               WHEN W-CMD-UC (1:17) = K-PFX-PRINTFROM                     
032800                   PERFORM E200-PRINT-EVENTS-RANGE THRU E200-EXIT         
032900               WHEN W-CMD-UC (1:10) = K-PFX-EXPCAL                        
033000                   PERFORM G100-EXPORT-CAL THRU G100-EXIT                 
033100               WHEN W-CMD-UC (1:14) = K-PFX-STATUS                        
033200                   PERFORM F100-SHOW-STATUS THRU F100-EXIT                
033300               WHEN W-CMD-UC (1:16) = K-PFX-EXPGOOGLE                     
033400                   PERFORM G200-EXPORT-GOOGLECSV THRU G200-EXIT           
033500               WHEN OTHER                                                 
033600                   MOVE W-CMD-LINE TO W-TRIM-QUELLE                       
033700                   PERFORM Z900-TRIM-LAENGE THRU Z900-EXIT                
033800                   STRING "Invalid command: " DELIMITED BY SIZE           
033900                           W-CMD-LINE (1:C4-TRIM-LEN)                     
034000                                          DELIMITED BY SIZE               
034100                       INTO W-ERROR-MSG                                   
034200                   END-STRING                                             
034300                   PERFORM Z800-HALT-ON-ERROR THRU Z800-EXIT              
034400           END-EVALUATE                                                   
034500           .                                                              
034600       A200-EXIT.                                                         
034700           EXIT.                                                          
034800*                                                                         
034900*=====================================================*                   
035000*    CREATE EVENT                                     *                   
035100*=====================================================*                   
035200       C100-CREATE-EVENT.                                                 
035300           MOVE SPACES TO W-REST                                          
035400           MOVE W-CMD-LINE (14:187) TO W-REST                             
035500           PERFORM Y150-UPPERCASE-REST THRU Y150-EXIT                     
035600*                                                                         
035700           SET CMD-AUTODECLINE-NEIN TO TRUE                               
035800           MOVE "--AUTODECLINE" TO W-SCAN-MUSTER                          
035900           MOVE 13 TO C4-SCAN-MUSTER-LEN                                  
036000           MOVE W-REST-UC TO W-SCAN-QUELLE                                
036100           PERFORM Y100-FIND-MUSTER THRU Y100-EXIT                        
036200           IF C4-SCAN-POS > 0                                             
036300               SET CMD-AUTODECLINE-JA TO TRUE                             
036400               PERFORM Y300-SPLIT-AT THRU Y300-EXIT                       
036500               MOVE SPACES TO W-REST                                      
036600               STRING W-SPLIT-BEFORE DELIMITED BY "  "                    
036700                       " " DELIMITED BY SIZE                              
036800                       W-SPLIT-AFTER DELIMITED BY SIZE                    
036900                   INTO W-REST                                            
037000               END-STRING                                                 
037100               PERFORM Y150-UPPERCASE-REST THRU Y150-EXIT                 
037200           END-IF                                                         
037300*                                                                         
037400           MOVE " FROM " TO W-SCAN-MUSTER                                 
037500           MOVE 6 TO C4-SCAN-MUSTER-LEN                                   
037600           MOVE W-REST-UC TO W-SCAN-QUELLE                                
037700           PERFORM Y100-FIND-MUSTER THRU Y100-EXIT                        
037800           MOVE C4-SCAN-POS TO C4-FROM-POS                                
037900*                                                                         
038000           MOVE " ON " TO W-SCAN-MUSTER                                   
038100           MOVE 4 TO C4-SCAN-MUSTER-LEN                                   
038200           MOVE W-REST-UC TO W-SCAN-QUELLE                                
038300           PERFORM Y100-FIND-MUSTER THRU Y100-EXIT                        
038400           MOVE C4-SCAN-POS TO C4-ON-POS                                  
038500*                                                                         
038600           IF C4-FROM-POS > 0                                             
038700               SET CMD-IST-ZEITTERMIN TO TRUE                             
038800               PERFORM C110-PARSE-TIMED-CREATE THRU C110-EXIT             
038900           ELSE                                                           
039000               IF C4-ON-POS > 0                                           
039100                   SET CMD-IST-GANZTAGS TO TRUE                           
039200                   PERFORM C120-PARSE-ALLDAY-CREATE THRU C120-EXIT        
039300               ELSE                                                       
039400                   MOVE                                                   
039500                    "Invalid create event command format."                
039600                       TO W-ERROR-MSG                                     
039700                   PERFORM Z800-HALT-ON-ERROR THRU Z800-EXIT              
039800               END-IF                                                     
039900           END-IF                                                         
040000           IF CDL-ERROR-YES                                               
040100               GO TO C100-EXIT                                            
040200           END-IF                                                         
040300*                                                                         
040400           IF CMD-HAT-WIEDERHOLUNG                                        
040500               PERFORM C300-GENERATE-RECURRENCE THRU C300-EXIT            
040600           ELSE                                                           
040700               MOVE 1 TO C4-OCC-COUNT                                     
040800               MOVE W-START-9 TO OCC-DATE-TABLE (1)                       
040900           END-IF                                                         
041000           IF CDL-ERROR-YES                                               
041100               GO TO C100-EXIT                                            
041200           END-IF                                                         
041300*                                                                         
041400           PERFORM C160-INSERT-ONE-OCC THRU C160-EXIT                     
041500                   VARYING C4-EVT-IX2 FROM 1 BY 1                         
041600                   UNTIL C4-EVT-IX2 > C4-OCC-COUNT                        
041700                      OR CDL-ERROR-YES                                    
041800           .                                                              
041900       C100-EXIT.                                                         
042000           EXIT.                                                          
042100*                                                                         
042200       C110-PARSE-TIMED-CREATE.                                           
042300           MOVE " FROM " TO W-SCAN-MUSTER                                 
042400           MOVE 6 TO C4-SCAN-MUSTER-LEN                                   
042500           PERFORM Y300-SPLIT-AT THRU Y300-EXIT                           
042600           MOVE W-SPLIT-BEFORE TO W-EVT-NAME                              
042700           MOVE W-SPLIT-AFTER TO W-REST                                   
042800           PERFORM Y150-UPPERCASE-REST THRU Y150-EXIT                     
042900*                                                                         
043000           MOVE " TO " TO W-SCAN-MUSTER                                   
043100           MOVE 4 TO C4-SCAN-MUSTER-LEN                                   
043200           MOVE W-REST-UC TO W-SCAN-QUELLE                                
043300           PERFORM Y100-FIND-MUSTER THRU Y100-EXIT                        
043400           IF C4-SCAN-POS = 0                                             
043500               MOVE "Invalid format: missing 'to' keyword."               
043600                   TO W-ERROR-MSG                                         
043700               PERFORM Z800-HALT-ON-ERROR THRU Z800-EXIT                  
043800               GO TO C110-EXIT                                            
043900           END-IF                                                         
044000           PERFORM Y300-SPLIT-AT THRU Y300-EXIT                           
044100           MOVE W-SPLIT-BEFORE (1:16) TO W-PARSE-QUELLE                   
044200           PERFORM Y200-PARSE-TIMESTAMP THRU Y200-EXIT                    
044300           MOVE W-PARSE-DATE-9 TO W-START-9                               
044400           MOVE W-PARSE-TIME-9 TO W-START-TIME-9                          
044500*                                                                         
044600           MOVE W-SPLIT-AFTER TO W-REST                                   
044700           PERFORM Y150-UPPERCASE-REST THRU Y150-EXIT                     
044800           MOVE " REPEATS " TO W-SCAN-MUSTER                              
044900           MOVE 9 TO C4-SCAN-MUSTER-LEN                                   
045000           MOVE W-REST-UC TO W-SCAN-QUELLE                                
045100           PERFORM Y100-FIND-MUSTER THRU Y100-EXIT                        
045200           IF C4-SCAN-POS > 0                                             
045300               SET CMD-HAT-WIEDERHOLUNG TO TRUE                           
045400               PERFORM Y300-SPLIT-AT THRU Y300-EXIT                       
045500               MOVE W-SPLIT-BEFORE (1:16) TO W-PARSE-QUELLE               
045600               PERFORM Y200-PARSE-TIMESTAMP THRU Y200-EXIT                
045700               MOVE W-PARSE-DATE-9 TO W-END-9                             
045800               MOVE W-PARSE-TIME-9 TO W-END-TIME-9                        
045900               MOVE W-SPLIT-AFTER TO W-RECUR-SPEC                         
046000           ELSE                                                           
046100               SET CMD-OHNE-WIEDERHOLUNG TO TRUE                          
046200               MOVE W-REST (1:16) TO W-PARSE-QUELLE                       
046300               PERFORM Y200-PARSE-TIMESTAMP THRU Y200-EXIT                
046400               MOVE W-PARSE-DATE-9 TO W-END-9                             
046500               MOVE W-PARSE-TIME-9 TO W-END-TIME-9                        
046600           END-IF                                                         
046700           .                                                              
046800       C110-EXIT.                                                         
046900           EXIT.                                                          
047000*                                                                         
047100       C120-PARSE-ALLDAY-CREATE.                                          
047200           MOVE " ON " TO W-SCAN-MUSTER                                   
047300           MOVE 4 TO C4-SCAN-MUSTER-LEN                                   
047400           MOVE C4-ON-POS TO C4-SCAN-POS                                  
047500           PERFORM Y300-SPLIT-AT THRU Y300-EXIT                           
047600           MOVE W-SPLIT-BEFORE TO W-EVT-NAME                              
047700           MOVE W-SPLIT-AFTER TO W-REST                                   
047800           PERFORM Y150-UPPERCASE-REST THRU Y150-EXIT                     
047900*                                                                         
048000           MOVE " REPEATS " TO W-SCAN-MUSTER                              
048100           MOVE 9 TO C4-SCAN-MUSTER-LEN                                   
048200           MOVE W-REST-UC TO W-SCAN-QUELLE                                
048300           PERFORM Y100-FIND-MUSTER THRU Y100-EXIT                        
048400           IF C4-SCAN-POS > 0                                             
048500               SET CMD-HAT-WIEDERHOLUNG TO TRUE                           
048600               PERFORM Y300-SPLIT-AT THRU Y300-EXIT                       
048700               MOVE W-SPLIT-BEFORE (1:10) TO W-PARSE-QUELLE               
048800               MOVE W-SPLIT-AFTER TO W-RECUR-SPEC                         
048900           ELSE                                                           
049000               SET CMD-OHNE-WIEDERHOLUNG TO TRUE                          
049100               MOVE W-REST (1:10) TO W-PARSE-QUELLE                       
049200           END-IF                                                         
049300           MOVE SPACE TO W-PARSE-QUELLE (11:1)                            
049400           PERFORM Y200-PARSE-TIMESTAMP THRU Y200-EXIT                    
049500           MOVE W-PARSE-DATE-9 TO W-START-9                               
049600           MOVE ZERO TO W-START-TIME-9                                    
049700           MOVE 0000 TO W-END-TIME-9                                      
049800           MOVE "AD" TO CDL-FUNCTION OF CAL-DATE-LINK                     
049900           MOVE W-START-9 TO CDL-DATE-IN OF CAL-DATE-LINK                 
050000           MOVE 1 TO CDL-DAYS-DELTA OF CAL-DATE-LINK                      
050100           CALL "CALDAT0M" USING CAL-DATE-LINK                            
050200           MOVE CDL-RESULT-DATE OF CAL-DATE-LINK TO W-END-9               
050300           .                                                              
050400       C120-EXIT.                                                         
050500           EXIT.                                                          
050600*                                                                         
050700*-------------------------------------------------------------*           
050800*    Wiederholung: Wochentagsmaske dekodieren und Termine      *          
050900*    tageweise generieren (bis Anzahl oder Enddatum erreicht)  *          
051000*-------------------------------------------------------------*           
051100       C300-GENERATE-RECURRENCE.                                          
051200           MOVE W-RECUR-SPEC TO W-REST                                    
051300           PERFORM Y150-UPPERCASE-REST THRU Y150-EXIT                     
051400           MOVE " " TO W-SCAN-MUSTER                                      
051500           MOVE 1 TO C4-SCAN-MUSTER-LEN                                   
051600           MOVE W-REST-UC TO W-SCAN-QUELLE                                
051700           PERFORM Y100-FIND-MUSTER THRU Y100-EXIT                        
051800           IF C4-SCAN-POS = 0                                             
051900               MOVE "Invalid recurrence specification."                   
052000                   TO W-ERROR-MSG                                         
052100               PERFORM Z800-HALT-ON-ERROR THRU Z800-EXIT                  
052200               GO TO C300-EXIT                                            
052300           END-IF                                                         
052400           PERFORM Y300-SPLIT-AT THRU Y300-EXIT                           
052500           MOVE W-SPLIT-BEFORE TO W-WEEKDAY-MASK                          
052600           MOVE W-SPLIT-AFTER TO W-REST                                   
052700           PERFORM Y150-UPPERCASE-REST THRU Y150-EXIT                     
052800*                                                                         
052900           PERFORM C310-DECODE-WEEKDAYS THRU C310-EXIT                    
053000           IF CDL-ERROR-YES                                               
053100               GO TO C300-EXIT                                            
053200           END-IF                                                         
053300*                                                                         
053400           MOVE ZERO TO C4-OCC-COUNT                                      
053500           IF W-REST-UC (1:4) = "FOR "                                    
053600               SET RECUR-FUER-N TO TRUE                                   
053700               MOVE " TIMES" TO W-SCAN-MUSTER                             
053800               MOVE 6 TO C4-SCAN-MUSTER-LEN                               
053900               MOVE W-REST (5:196) TO W-REST                              
054000               PERFORM Y150-UPPERCASE-REST THRU Y150-EXIT                 
054100               MOVE W-REST-UC TO W-SCAN-QUELLE                            
054200               PERFORM Y100-FIND-MUSTER THRU Y100-EXIT                    
054300               IF C4-SCAN-POS = 0                                         
054400                   MOVE "Invalid recurrence: missing 'times'."            
054500                       TO W-ERROR-MSG                                     
054600                   PERFORM Z800-HALT-ON-ERROR THRU Z800-EXIT              
054700                   GO TO C300-EXIT                                        
054800               END-IF                                                     
054900               PERFORM Y300-SPLIT-AT THRU Y300-EXIT                       
055000               MOVE W-SPLIT-BEFORE (1:4) TO W-N-TEXT                      
055100               INSPECT W-N-TEXT REPLACING LEADING                         
055200                       SPACE BY ZERO                                      
055300               IF W-N-TEXT NOT NUMERIC                                    
055400                   MOVE "Invalid recurrence: bad count."                  
055500                       TO W-ERROR-MSG                                     
055600                   PERFORM Z800-HALT-ON-ERROR THRU Z800-EXIT              
055700                   GO TO C300-EXIT                                        
055800               END-IF                                                     
055900               MOVE W-N-TEXT TO C4-N-COUNT                                
056000           ELSE                                                           
056100               IF W-REST-UC (1:6) = "UNTIL "                              
056200                   SET RECUR-BIS-DATUM TO TRUE                            
056300                   MOVE W-REST (7:194) TO W-REST                          
056400                   IF CMD-IST-ZEITTERMIN                                  
056500                       MOVE W-REST (1:16) TO W-PARSE-QUELLE               
056600                   ELSE                                                   
056700                       MOVE W-REST (1:10) TO W-PARSE-QUELLE               
056800                       MOVE SPACE TO W-PARSE-QUELLE (11:1)                
056900                   END-IF                                                 
057000                   PERFORM Y200-PARSE-TIMESTAMP THRU Y200-EXIT            
057100                   MOVE W-PARSE-DATE-9 TO W-UNTIL-9                       
057200                   MOVE W-PARSE-TIME-9 TO W-UNTIL-TIME-9                  
057300                   IF CMD-IST-GANZTAGS                                    
057400                       MOVE "AD" TO CDL-FUNCTION OF CAL-DATE-LINK         
057500                       MOVE W-UNTIL-9 TO                                  
057600                               CDL-DATE-IN OF CAL-DATE-LINK               
057700                       MOVE 1 TO CDL-DAYS-DELTA OF CAL-DATE-LINK          
057800                       CALL "CALDAT0M" USING CAL-DATE-LINK                
057900                       MOVE CDL-RESULT-DATE OF CAL-DATE-LINK              
058000                               TO W-UNTIL-9                               
058100                       MOVE ZERO TO W-UNTIL-TIME-9                        
058200                   END-IF                                                 
058300                   COMPUTE C12-UNTIL-BOUND =                              
058400                           W-UNTIL-9 * 10000 + W-UNTIL-TIME-9             
058500               ELSE                                                       
058600                   MOVE                                                   
058700                    "Invalid recurrence: expected for/until."             
058800                       TO W-ERROR-MSG                                     
058900                   PERFORM Z800-HALT-ON-ERROR THRU Z800-EXIT              
059000                   GO TO C300-EXIT                                        
059100               END-IF                                                     
059200           END-IF                                                         
059300*                                                                         
059400           MOVE W-START-9 TO W-WALK-DATE-9                                
059500           MOVE ZERO TO C4-DAY-STEP                                       
059600           SET WALK-WEITER TO TRUE                                        
059700           PERFORM C320-WALK-ONE-DAY THRU C320-EXIT                       
059800                   UNTIL WALK-FERTIG                                      
059900                      OR C4-DAY-STEP > W77-MAX-WALK-TAGE                  
060000           .                                                              
060100       C300-EXIT.                                                         
060200           EXIT.                                                          
060300*                                                                         
060400       C310-DECODE-WEEKDAYS.                                              
060500           MOVE W-WEEKDAY-MASK TO W-REST-UC                               
060600           PERFORM Y150-UPPERCASE-REST THRU Y150-EXIT                     
060700           PERFORM C312-CHECK-ONE-LETTER THRU C312-EXIT                   
060800                   VARYING C4-WD-IX FROM 1 BY 1                           
060900                   UNTIL C4-WD-IX > 10                                    
061000                      OR W-WEEKDAY-MASK-UC (C4-WD-IX:1) = SPACE           
061100                      OR CDL-ERROR-YES                                    
061200           .                                                              
061300       C310-EXIT.                                                         
061400           EXIT.                                                          
061500*                                                                         
061600       C312-CHECK-ONE-LETTER.                                             
061700           IF W-WEEKDAY-MASK-UC (C4-WD-IX:1) NOT = SPACE                  
061800               PERFORM C315-MAP-ONE-LETTER THRU C315-EXIT                 
061900           END-IF                                                         
062000           .                                                              
062100       C312-EXIT.                                                         
062200           EXIT.                                                          
062300*                                                                         
062400       C315-MAP-ONE-LETTER.                                               
062500           MOVE ZERO TO C4-SCAN-I                                         
062600           PERFORM C317-TEST-ONE-POS THRU C317-EXIT                       
062700                   VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 7              
062800           IF C4-SCAN-I = ZERO                                            
062900               STRING "Invalid weekday character: "                       
063000                       DELIMITED BY SIZE                                  
063100                       W-WEEKDAY-MASK-UC (C4-WD-IX:1)                     
063200                       DELIMITED BY SIZE                                  
063300                   INTO W-ERROR-MSG                                       
063400               END-STRING                                                 
063500               PERFORM Z800-HALT-ON-ERROR THRU Z800-EXIT                  
063600           ELSE                                                           
063700               MOVE "Y" TO WD-SELECTED (C4-SCAN-I)                        
063800           END-IF                                                         
063900           .                                                              
064000       C315-EXIT.                                                         
064100           EXIT.                                                          
064200*                                                                         
064300       C317-TEST-ONE-POS.                                                 
064400           IF K-WD-LETTERS (C4-I1:1) =                                    
064500                   W-WEEKDAY-MASK-UC (C4-WD-IX:1)                         
064600               MOVE C4-I1 TO C4-SCAN-I                                    
064700           END-IF                                                         
064800           .                                                              
064900       C317-EXIT.                                                         
065000           EXIT.                                                          
065100*                                                                         
065200       C320-WALK-ONE-DAY.                                                 
065300           ADD 1 TO C4-DAY-STEP                                           
065400           MOVE "WD" TO CDL-FUNCTION OF CAL-DATE-LINK                     
065500           MOVE W-WALK-DATE-9 TO CDL-DATE-IN OF CAL-DATE-LINK             
065600           CALL "CALDAT0M" USING CAL-DATE-LINK                            
065700           IF WD-SELECTED (CDL-RESULT-WEEKDAY OF CAL-DATE-LINK)           
065800                   = "Y"                                                  
065900               IF RECUR-FUER-N                                            
066000                   IF C4-OCC-COUNT < C4-N-COUNT                           
066100                       ADD 1 TO C4-OCC-COUNT                              
066200                       MOVE W-WALK-DATE-9 TO                              
066300                               OCC-DATE-TABLE (C4-OCC-COUNT)              
066400                       IF C4-OCC-COUNT >= C4-N-COUNT                      
066500                           SET WALK-FERTIG TO TRUE                        
066600                       END-IF                                             
066700                   END-IF                                                 
066800               ELSE                                                       
066900                   COMPUTE C12-WALK-COMBINED =                            
067000                           W-WALK-DATE-9 * 10000 + W-START-TIME-9         
067100                   IF C12-WALK-COMBINED < C12-UNTIL-BOUND                 
067200                       ADD 1 TO C4-OCC-COUNT                              
067300                       MOVE W-WALK-DATE-9 TO                              
067400                               OCC-DATE-TABLE (C4-OCC-COUNT)              
067500                   ELSE                                                   
067600                       SET WALK-FERTIG TO TRUE                            
067700                   END-IF                                                 
067800               END-IF                                                     
067900           END-IF                                                         
068000           IF NOT WALK-FERTIG                                             
068100               MOVE "AD" TO CDL-FUNCTION OF CAL-DATE-LINK                 
068200               MOVE W-WALK-DATE-9 TO CDL-DATE-IN OF CAL-DATE-LINK         
068300               MOVE 1 TO CDL-DAYS-DELTA OF CAL-DATE-LINK                  
068400               CALL "CALDAT0M" USING CAL-DATE-LINK                        
068500               MOVE CDL-RESULT-DATE OF CAL-DATE-LINK                      
068600                       TO W-WALK-DATE-9                                   
068700           END-IF                                                         
068800           .                                                              
068900       C320-EXIT.                                                         
069000           EXIT.                                                          
069100*                                                                         
069200*-------------------------------------------------------------*           
069300*    Konflikt-Pruefung, Einfuegen und Neusortieren             *          
069400*-------------------------------------------------------------*           
069500       C160-INSERT-ONE-OCC.                                               
069600           MOVE OCC-DATE-TABLE (C4-EVT-IX2) TO                            
069700                   EVT-START-DATE (C4-EVT-COUNT + 1)                      
069800           MOVE W-START-TIME-9 TO                                         
069900                   EVT-START-TIME (C4-EVT-COUNT + 1)                      
070000           IF CMD-IST-GANZTAGS                                            
070100               MOVE "AD" TO CDL-FUNCTION OF CAL-DATE-LINK                 
070200               MOVE OCC-DATE-TABLE (C4-EVT-IX2) TO                        
070300                       CDL-DATE-IN OF CAL-DATE-LINK                       
070400               MOVE 1 TO CDL-DAYS-DELTA OF CAL-DATE-LINK                  
070500               CALL "CALDAT0M" USING CAL-DATE-LINK                        
070600               MOVE CDL-RESULT-DATE OF CAL-DATE-LINK TO                   
070700                       EVT-END-DATE (C4-EVT-COUNT + 1)                    
070800               MOVE ZERO TO EVT-END-TIME (C4-EVT-COUNT + 1)               
070900               SET EVT-IS-ALL-DAY (C4-EVT-COUNT + 1) TO TRUE              
071000           ELSE                                                           
071100               MOVE OCC-DATE-TABLE (C4-EVT-IX2) TO                        
071200                       EVT-END-DATE (C4-EVT-COUNT + 1)                    
071300               MOVE W-END-TIME-9 TO                                       
071400                       EVT-END-TIME (C4-EVT-COUNT + 1)                    
071500               SET EVT-IS-TIMED (C4-EVT-COUNT + 1) TO TRUE                
071600           END-IF                                                         
071700           MOVE W-EVT-NAME TO EVT-NAME (C4-EVT-COUNT + 1)                 
071800           MOVE SPACES TO EVT-DESCRIPTION (C4-EVT-COUNT + 1)              
071900           MOVE SPACES TO EVT-LOCATION (C4-EVT-COUNT + 1)                 
072000           SET EVT-IS-PUBLIC (C4-EVT-COUNT + 1) TO TRUE                   
072100*                                                                         
072200           PERFORM C400-CHECK-CONFLICT THRU C410-EXIT                     
072300           IF CONFLICT-GEFUNDEN                                           
072400               IF CMD-AUTODECLINE-JA                                      
072500                   STRING "Conflict detected with event: "                
072600                           DELIMITED BY SIZE                              
072700                           W-CONFLICT-NAME DELIMITED BY "  "              
072800                       INTO W-ERROR-MSG                                   
072900                   END-STRING                                             
073000                   PERFORM Z800-HALT-ON-ERROR THRU Z800-EXIT              
073100               ELSE                                                       
073200                   PERFORM C420-LOG-CONFLICT-WARNING                      
073300                           THRU C420-EXIT                                 
073400               END-IF                                                     
073500           END-IF                                                         
073600           IF CDL-ERROR-NO                                                
073700               PERFORM C500-INSERT-EVENT THRU C500-EXIT                   
073800           END-IF                                                         
073900           .                                                              
074000       C160-EXIT.                                                         
074100           EXIT.                                                          
074200*                                                                         
074300       C400-CHECK-CONFLICT.                                               
074400           SET CONFLICT-NICHT-GEFUNDEN TO TRUE                            
074500           COMPUTE C12-NEW-START =                                        
074600                   EVT-START-DATE (C4-EVT-COUNT + 1) * 10000              
074700                   + EVT-START-TIME (C4-EVT-COUNT + 1)                    
074800           COMPUTE C12-NEW-END =                                          
074900                   EVT-END-DATE (C4-EVT-COUNT + 1) * 10000                
075000                   + EVT-END-TIME (C4-EVT-COUNT + 1)                      
075100           PERFORM C405-COMPARE-ONE-ROW THRU C405-EXIT                    
075200                   VARYING C4-EVT-IX FROM 1 BY 1                          
075300                   UNTIL C4-EVT-IX > C4-EVT-COUNT                         
075400                      OR CONFLICT-GEFUNDEN                                
075500           .                                                              
075600       C410-EXIT.                                                         
075700           EXIT.                                                          
075800*                                                                         
075900       C405-COMPARE-ONE-ROW.                                              
076000           COMPUTE C12-OTHER-START =                                      
076100                   EVT-START-DATE (C4-EVT-IX) * 10000                     
076200                   + EVT-START-TIME (C4-EVT-IX)                           
076300           COMPUTE C12-OTHER-END =                                        
076400                   EVT-END-DATE (C4-EVT-IX) * 10000                       
076500                   + EVT-END-TIME (C4-EVT-IX)                             
076600           IF C12-NEW-START < C12-OTHER-END                               
076700                   AND C12-NEW-END > C12-OTHER-START                      
076800               SET CONFLICT-GEFUNDEN TO TRUE                              
076900               MOVE EVT-NAME (C4-EVT-IX) TO W-CONFLICT-NAME               
077000           END-IF                                                         
077100           .                                                              
077200       C405-EXIT.                                                         
077300           EXIT.                                                          
077400*                                                                         
077500       C420-LOG-CONFLICT-WARNING.                                         
077600           MOVE W-CONFLICT-NAME TO W-TRIM-QUELLE (1:60)                   
077700           MOVE SPACES TO W-TRIM-QUELLE (61:140)                          
077800           PERFORM Z900-TRIM-LAENGE THRU Z900-EXIT                        
077900           STRING "Warning: Event conflicts with "                        
078000                   DELIMITED BY SIZE                                      
078100                   W-TRIM-QUELLE (1:C4-TRIM-LEN)                          
078200                       DELIMITED BY SIZE                                  
078300               INTO W-WARN-MSG                                            
078400           END-STRING                                                     
078500           DISPLAY W-WARN-MSG                                             
078600           .                                                              
078700       C420-EXIT.                                                         
078800           EXIT.                                                          
078900*                                                                         
079000       C500-INSERT-EVENT.                                                 
079100           ADD 1 TO C4-EVT-COUNT                                          
079200           PERFORM C510-RESORT-TABLE THRU C510-EXIT                       
079300           .                                                              
079400       C500-EXIT.                                                         
079500           EXIT.                                                          
079600*                                                                         
079700       C510-RESORT-TABLE.                                                 
079800           PERFORM C520-BUBBLE-DOWN THRU C520-EXIT                        
079900                   VARYING C4-I1 FROM C4-EVT-COUNT BY -1                  
080000                   UNTIL C4-I1 <= 1                                       
080100           .                                                              
080200       C510-EXIT.                                                         
080300           EXIT.                                                          
080400*                                                                         
080500       C520-BUBBLE-DOWN.                                                  
080600           COMPUTE C12-A = EVT-START-DATE (C4-I1) * 10000                 
080700                   + EVT-START-TIME (C4-I1)                               
080800           COMPUTE C12-B = EVT-START-DATE (C4-I1 - 1) * 10000             
080900                   + EVT-START-TIME (C4-I1 - 1)                           
081000           IF C12-A < C12-B                                               
081100               MOVE EVT-TABLE-ENTRY (C4-I1) TO EVT-SWAP-BEREICH           
081200               MOVE EVT-TABLE-ENTRY (C4-I1 - 1) TO                        
081300                       EVT-TABLE-ENTRY (C4-I1)                            
081400               MOVE EVT-SWAP-BEREICH TO                                   
081500                       EVT-TABLE-ENTRY (C4-I1 - 1)                        
081600           END-IF                                                         
081700           .                                                              
081800       C520-EXIT.                                                         
081900           EXIT.                                                          
082000*                                                                         
082100*=====================================================*                   
082200*    EDIT EVENT / EDIT EVENTS                         *                   
082300*=====================================================*                   
082400       D001-EDIT-EVENTS-ENTRY.                                            
082500           MOVE SPACES TO W-REST                                          
082600           MOVE W-CMD-LINE (13:188) TO W-REST                             
082700           PERFORM Y150-UPPERCASE-REST THRU Y150-EXIT                     
082800           MOVE " WITH " TO W-SCAN-MUSTER                                 
082900           MOVE 6 TO C4-SCAN-MUSTER-LEN                                   
083000           MOVE W-REST-UC TO W-SCAN-QUELLE                                
083100           PERFORM Y100-FIND-MUSTER THRU Y100-EXIT                        
083200           IF C4-SCAN-POS = 0                                             
083300               MOVE "Edit command must contain 'with' clause."            
083400                   TO W-ERROR-MSG                                         
083500               PERFORM Z800-HALT-ON-ERROR THRU Z800-EXIT                  
083600               GO TO D001-EXIT                                            
083700           END-IF                                                         
083800           PERFORM Y300-SPLIT-AT THRU Y300-EXIT                           
083900           MOVE W-SPLIT-AFTER TO W-NEWVALUE                               
084000*                                                                         
084100           MOVE W-SPLIT-BEFORE TO W-REST                                  
084200           PERFORM Y150-UPPERCASE-REST THRU Y150-EXIT                     
084300           MOVE " " TO W-SCAN-MUSTER                                      
084400           MOVE 1 TO C4-SCAN-MUSTER-LEN                                   
084500           MOVE W-REST-UC TO W-SCAN-QUELLE                                
084600           PERFORM Y100-FIND-MUSTER THRU Y100-EXIT                        
084700           IF C4-SCAN-POS = 0                                             
084800               MOVE "Invalid edit events command."                        
084900                   TO W-ERROR-MSG                                         
085000               PERFORM Z800-HALT-ON-ERROR THRU Z800-EXIT                  
085100               GO TO D001-EXIT                                            
085200           END-IF                                                         
085300           PERFORM Y300-SPLIT-AT THRU Y300-EXIT                           
085400           MOVE W-SPLIT-BEFORE TO W-PROPERTY                              
085500           MOVE W-SPLIT-AFTER TO W-REST                                   
085600           PERFORM Y150-UPPERCASE-REST THRU Y150-EXIT                     
085700*                                                                         
085800           MOVE " FROM " TO W-SCAN-MUSTER                                 
085900           MOVE 6 TO C4-SCAN-MUSTER-LEN                                   
086000           MOVE W-REST-UC TO W-SCAN-QUELLE                                
086100           PERFORM Y100-FIND-MUSTER THRU Y100-EXIT                        
086200           IF C4-SCAN-POS > 0                                             
086300               PERFORM Y300-SPLIT-AT THRU Y300-EXIT                       
086400               MOVE W-SPLIT-BEFORE TO W-EDIT-NAME                         
086500               MOVE W-SPLIT-AFTER (1:16) TO W-PARSE-QUELLE                
086600               PERFORM Y200-PARSE-TIMESTAMP THRU Y200-EXIT                
086700               MOVE W-PARSE-DATE-9 TO W-RANGE-START-9                     
086800               MOVE W-PARSE-TIME-9 TO W-RANGE-START-TIME-9                
086900               PERFORM D200-EDIT-EVENTS-FROM THRU D200-EXIT               
087000           ELSE                                                           
087100               MOVE W-REST TO W-EDIT-NAME                                 
087200               PERFORM D300-EDIT-EVENTS-BY-NAME THRU D300-EXIT            
087300           END-IF                                                         
087400           .                                                              
087500       D001-EXIT.                                                         
087600           EXIT.                                                          
087700*                                                                         
087800       D002-EDIT-EVENT-ENTRY.                                             
087900           MOVE SPACES TO W-REST                                          
088000           MOVE W-CMD-LINE (12:189) TO W-REST                             
088100           PERFORM Y150-UPPERCASE-REST THRU Y150-EXIT                     
088200           MOVE " WITH " TO W-SCAN-MUSTER                                 
088300           MOVE 6 TO C4-SCAN-MUSTER-LEN                                   
088400           MOVE W-REST-UC TO W-SCAN-QUELLE                                
088500           PERFORM Y100-FIND-MUSTER THRU Y100-EXIT                        
088600           IF C4-SCAN-POS = 0                                             
088700               MOVE "Edit command must contain 'with' clause."            
088800                   TO W-ERROR-MSG                                         
088900               PERFORM Z800-HALT-ON-ERROR THRU Z800-EXIT                  
089000               GO TO D002-EXIT                                            
089100           END-IF                                                         
089200           PERFORM Y300-SPLIT-AT THRU Y300-EXIT                           
089300           MOVE W-SPLIT-AFTER TO W-NEWVALUE                               
089400           MOVE W-SPLIT-BEFORE TO W-REST                                  
089500           PERFORM Y150-UPPERCASE-REST THRU Y150-EXIT                     
089600*                                                                         
089700           MOVE " " TO W-SCAN-MUSTER                                      
089800           MOVE 1 TO C4-SCAN-MUSTER-LEN                                   
089900           MOVE W-REST-UC TO W-SCAN-QUELLE                                
090000           PERFORM Y100-FIND-MUSTER THRU Y100-EXIT                        
090100           IF C4-SCAN-POS = 0                                             
090200               MOVE "Invalid edit event command."                         
090300                   TO W-ERROR-MSG                                         
090400               PERFORM Z800-HALT-ON-ERROR THRU Z800-EXIT                  
090500               GO TO D002-EXIT                                            
090600           END-IF                                                         
090700           PERFORM Y300-SPLIT-AT THRU Y300-EXIT                           
090800           MOVE W-SPLIT-BEFORE TO W-PROPERTY                              
090900           MOVE W-SPLIT-AFTER TO W-REST                                   
091000           PERFORM Y150-UPPERCASE-REST THRU Y150-EXIT                     
091100*                                                                         
091200           MOVE " FROM " TO W-SCAN-MUSTER                                 
091300           MOVE 6 TO C4-SCAN-MUSTER-LEN                                   
091400           MOVE W-REST-UC TO W-SCAN-QUELLE                                
091500           PERFORM Y100-FIND-MUSTER THRU Y100-EXIT                        
091600           IF C4-SCAN-POS = 0                                             
091700               MOVE "Invalid edit event: missing 'from'."                 
091800                   TO W-ERROR-MSG                                         
091900               PERFORM Z800-HALT-ON-ERROR THRU Z800-EXIT                  
092000               GO TO D002-EXIT                                            
092100           END-IF                                                         
092200           PERFORM Y300-SPLIT-AT THRU Y300-EXIT                           
092300           MOVE W-SPLIT-BEFORE TO W-EDIT-NAME                             
092400           MOVE W-SPLIT-AFTER (1:16) TO W-PARSE-QUELLE                    
092500           PERFORM Y200-PARSE-TIMESTAMP THRU Y200-EXIT                    
092600           MOVE W-PARSE-DATE-9 TO W-START-9                               
092700           MOVE W-PARSE-TIME-9 TO W-START-TIME-9                          
092800*                                                                         
092900           MOVE W-SPLIT-AFTER TO W-REST                                   
093000           PERFORM Y150-UPPERCASE-REST THRU Y150-EXIT                     
093100           MOVE " TO " TO W-SCAN-MUSTER                                   
093200           MOVE 4 TO C4-SCAN-MUSTER-LEN                                   
093300           MOVE W-REST-UC TO W-SCAN-QUELLE                                
093400           PERFORM Y100-FIND-MUSTER THRU Y100-EXIT                        
093500           IF C4-SCAN-POS = 0                                             
093600               MOVE "Invalid edit event: missing 'to'."                   
093700                   TO W-ERROR-MSG                                         
093800               PERFORM Z800-HALT-ON-ERROR THRU Z800-EXIT                  
093900               GO TO D002-EXIT                                            
094000           END-IF                                                         
094100           PERFORM Y300-SPLIT-AT THRU Y300-EXIT                           
094200           MOVE W-SPLIT-AFTER (1:16) TO W-PARSE-QUELLE                    
094300           PERFORM Y200-PARSE-TIMESTAMP THRU Y200-EXIT                    
094400           MOVE W-PARSE-DATE-9 TO W-END-9                                 
094500           MOVE W-PARSE-TIME-9 TO W-END-TIME-9                            
094600*                                                                         
094700           PERFORM D100-EDIT-EVENT THRU D100-EXIT                         
094800           .                                                              
094900       D002-EXIT.                                                         
095000           EXIT.                                                          
095100*                                                                         
095200       D100-EDIT-EVENT.                                                   
095300           SET MATCH-NICHT-GEFUNDEN TO TRUE                               
095400           SET APPLIED-FLAG TO "N"                                        
095500           PERFORM D110-SCAN-EXACT THRU D110-EXIT                         
095600                   VARYING C4-EVT-IX FROM 1 BY 1                          
095700                   UNTIL C4-EVT-IX > C4-EVT-COUNT                         
095800                      OR MATCH-GEFUNDEN                                   
095900           IF PROPERTY-ANGEWENDET                                         
096000               DISPLAY "Event updated successfully."                      
096100           ELSE                                                           
096200               DISPLAY "Event not found or update failed."                
096300           END-IF                                                         
096400           .                                                              
096500       D100-EXIT.                                                         
096600           EXIT.                                                          
096700*                                                                         
096800       D110-SCAN-EXACT.                                                   
096900           IF EVT-NAME (C4-EVT-IX) = W-EDIT-NAME                          
097000                   AND EVT-START-DATE (C4-EVT-IX) = W-START-9             
097100                   AND EVT-START-TIME (C4-EVT-IX) = W-START-TIME-9        
097200                   AND EVT-END-DATE (C4-EVT-IX) = W-END-9                 
097300                   AND EVT-END-TIME (C4-EVT-IX) = W-END-TIME-9            
097400               SET MATCH-GEFUNDEN TO TRUE                                 
097500               PERFORM D400-APPLY-PROPERTY THRU D400-EXIT                 
097600           END-IF                                                         
097700           .                                                              
097800       D110-EXIT.                                                         
097900           EXIT.                                                          
098000*                                                                         
098100       D200-EDIT-EVENTS-FROM.                                             
098200           MOVE ZERO TO C4-UPD-COUNT                                      
098300           PERFORM D210-SCAN-FROM THRU D210-EXIT                          
098400                   VARYING C4-EVT-IX FROM 1 BY 1                          
098500                   UNTIL C4-EVT-IX > C4-EVT-COUNT                         
098600           MOVE C4-UPD-COUNT TO W-N-TEXT                                  
098700           STRING W-N-TEXT DELIMITED BY SIZE                              
098800                   " event(s) updated starting from "                     
098900                       DELIMITED BY SIZE                                  
099000                   W-SPLIT-AFTER (1:16) DELIMITED BY SIZE                 
099100                   "." DELIMITED BY SIZE                                  
099200               INTO W-WARN-MSG                                            
099300           END-STRING                                                     
099400           DISPLAY W-WARN-MSG                                             
099500           .                                                              
099600       D200-EXIT.                                                         
099700           EXIT.                                                          
099800*                                                                         
099900       D210-SCAN-FROM.                                                    
100000           COMPUTE C12-A = EVT-START-DATE (C4-EVT-IX) * 10000             
100100                   + EVT-START-TIME (C4-EVT-IX)                           
100200           IF EVT-NAME (C4-EVT-IX) = W-EDIT-NAME                          
100300                   AND C12-A >=                                           
100400                       (W-RANGE-START-9 * 10000                           
100500                        + W-RANGE-START-TIME-9)                           
100600               PERFORM D400-APPLY-PROPERTY THRU D400-EXIT                 
100700               IF PROPERTY-ANGEWENDET                                     
100800                   ADD 1 TO C4-UPD-COUNT                                  
100900               END-IF                                                     
101000           END-IF                                                         
101100           .                                                              
101200       D210-EXIT.                                                         
101300           EXIT.                                                          
101400*                                                                         
101500       D300-EDIT-EVENTS-BY-NAME.                                          
101600           MOVE ZERO TO C4-UPD-COUNT                                      
101700           PERFORM D310-SCAN-NAME THRU D310-EXIT                          
101800                   VARYING C4-EVT-IX FROM 1 BY 1                          
101900                   UNTIL C4-EVT-IX > C4-EVT-COUNT                         
102000           MOVE C4-UPD-COUNT TO W-N-TEXT                                  
102100           MOVE W-PROPERTY TO W-TRIM-QUELLE (1:20)                        
102200           MOVE SPACES TO W-TRIM-QUELLE (21:180)                          
102300           PERFORM Z900-TRIM-LAENGE THRU Z900-EXIT                        
102400           STRING W-N-TEXT DELIMITED BY SIZE                              
102500                   " event(s) updated with new "                          
102600                       DELIMITED BY SIZE                                  
102700                   W-TRIM-QUELLE (1:C4-TRIM-LEN)                          
102800                       DELIMITED BY SIZE                                  
102900                   "." DELIMITED BY SIZE                                  
103000               INTO W-WARN-MSG                                            
103100           END-STRING                                                     
103200           DISPLAY W-WARN-MSG                                             
103300           .                                                              
103400       D300-EXIT.                                                         
103500           EXIT.                                                          
103600*                                                                         
103700       D310-SCAN-NAME.                                                    
103800           IF EVT-NAME (C4-EVT-IX) = W-EDIT-NAME                          
103900               PERFORM D400-APPLY-PROPERTY THRU D400-EXIT                 
104000               IF PROPERTY-ANGEWENDET                                     
104100                   ADD 1 TO C4-UPD-COUNT                                  
104200               END-IF                                                     
104300           END-IF                                                         
104400           .                                                              
104500       D310-EXIT.                                                         
104600           EXIT.                                                          
104700*                                                                         
104800       D400-APPLY-PROPERTY.                                               
104900           SET APPLIED-FLAG TO "N"                                        
105000           MOVE W-PROPERTY TO W-PROPERTY-UC                               
105100           INSPECT W-PROPERTY-UC CONVERTING                               
105200               "abcdefghijklmnopqrstuvwxyz" TO                            
105300               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                               
105400           MOVE W-NEWVALUE TO W-NEWVALUE-UC                               
105500           INSPECT W-NEWVALUE-UC CONVERTING                               
105600               "abcdefghijklmnopqrstuvwxyz" TO                            
105700               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                               
105800           EVALUATE TRUE                                                  
105900               WHEN W-PROPERTY-UC (1:4) = "NAME"                          
106000                   MOVE W-NEWVALUE TO EVT-NAME (C4-EVT-IX)                
106100                   SET PROPERTY-ANGEWENDET TO TRUE                        
106200               WHEN W-PROPERTY-UC (1:11) = "DESCRIPTION"                  
106300                   MOVE W-NEWVALUE TO                                     
106400                           EVT-DESCRIPTION (C4-EVT-IX)                    
106500                   SET PROPERTY-ANGEWENDET TO TRUE                        
106600               WHEN W-PROPERTY-UC (1:8) = "LOCATION"                      
106700                   MOVE W-NEWVALUE TO EVT-LOCATION (C4-EVT-IX)            
106800                   SET PROPERTY-ANGEWENDET TO TRUE                        
106900               WHEN W-PROPERTY-UC (1:6) = "PUBLIC"                        
107000                   IF W-NEWVALUE-UC (1:4) = "TRUE"                        
107100                       SET EVT-IS-PUBLIC (C4-EVT-IX) TO TRUE              
107200                   ELSE                                                   
107300                       SET EVT-IS-PRIVATE (C4-EVT-IX) TO TRUE             
107400                   END-IF                                                 
107500                   SET PROPERTY-ANGEWENDET TO TRUE                        
107600               WHEN OTHER                                                 
107700                   SET PROPERTY-NICHT-ANGEWENDET TO TRUE                  
107800           END-EVALUATE                                                   
107900           .                                                              
108000       D400-EXIT.                                                         
108100           EXIT.                                                          
108200*                                                                         
108300*=====================================================*                   
108400*    PRINT EVENTS ON / FROM                           *                   
108500*=====================================================*                   
108600       E100-PRINT-EVENTS-ON.                                              
108700           MOVE W-CMD-LINE (17:10) TO W-QUERY-TOKEN1                      
108800           MOVE W-QUERY-TOKEN1 TO W-PARSE-QUELLE (1:10)                   
108900           MOVE SPACE TO W-PARSE-QUELLE (11:1)                            
109000           PERFORM Y200-PARSE-TIMESTAMP THRU Y200-EXIT                    
109100           MOVE W-PARSE-DATE-9 TO W-QUERY-DATE-9                          
109200           MOVE ZERO TO C4-I1                                             
109300           STRING "Events on " DELIMITED BY SIZE                          
109400                   W-QUERY-TOKEN1 (1:10) DELIMITED BY SIZE                
109500                   ":" DELIMITED BY SIZE                                  
109600               INTO W-WARN-MSG                                            
109700           END-STRING                                                     
109800           DISPLAY W-WARN-MSG                                             
109900           PERFORM E110-CHECK-ONE-ON THRU E110-EXIT                       
110000                   VARYING C4-EVT-IX FROM 1 BY 1                          
110100                   UNTIL C4-EVT-IX > C4-EVT-COUNT                         
110200           IF C4-I1 = ZERO                                                
110300               STRING "No events found on " DELIMITED BY SIZE             
110400                       W-QUERY-TOKEN1 (1:10) DELIMITED BY SIZE            
110500                   INTO W-WARN-MSG                                        
110600               END-STRING                                                 
110700               DISPLAY W-WARN-MSG                                         
110800           END-IF                                                         
110900           .                                                              
111000       E100-EXIT.                                                         
111100           EXIT.                                                          
111200*                                                                         
111300       E110-CHECK-ONE-ON.                                                 
111400           IF (EVT-IS-ALL-DAY (C4-EVT-IX)                                 
111500                   AND EVT-START-DATE (C4-EVT-IX)                         
111600                           = W-QUERY-DATE-9)                              
111700              OR                                                          
111800              (EVT-IS-TIMED (C4-EVT-IX)                                   
111900                   AND EVT-START-DATE (C4-EVT-IX)                         
112000                           <= W-QUERY-DATE-9                              
112100                   AND EVT-END-DATE (C4-EVT-IX)                           
112200                           >= W-QUERY-DATE-9)                             
112300               ADD 1 TO C4-I1                                             
112400               PERFORM E900-RENDER-EVENT THRU E900-EXIT                   
112500               STRING " - " DELIMITED BY SIZE                             
112600                       W-RENDER-LINE DELIMITED BY "  "                    
112700                   INTO W-WARN-MSG                                        
112800               END-STRING                                                 
112900               DISPLAY W-WARN-MSG                                         
113000           END-IF                                                         
113100           .                                                              
113200       E110-EXIT.                                                         
113300           EXIT.                                                          
113400*                                                                         
113500       E200-PRINT-EVENTS-RANGE.                                           
113600           MOVE SPACES TO W-REST                                          
113700           MOVE W-CMD-LINE (19:182) TO W-REST                             
113800           PERFORM Y150-UPPERCASE-REST THRU Y150-EXIT                     
113900           MOVE " TO " TO W-SCAN-MUSTER                                   
114000           MOVE 4 TO C4-SCAN-MUSTER-LEN                                   
114100           MOVE W-REST-UC TO W-SCAN-QUELLE                                
114200           PERFORM Y100-FIND-MUSTER THRU Y100-EXIT                        
114300           IF C4-SCAN-POS = 0                                             
114400               MOVE "Invalid print events command."                       
114500                   TO W-ERROR-MSG                                         
114600               PERFORM Z800-HALT-ON-ERROR THRU Z800-EXIT                  
114700               GO TO E200-EXIT                                            
114800           END-IF                                                         
114900           PERFORM Y300-SPLIT-AT THRU Y300-EXIT                           
115000           MOVE W-SPLIT-BEFORE TO W-QUERY-TOKEN1                          
115100           MOVE W-SPLIT-AFTER TO W-QUERY-TOKEN2                           
115200           MOVE W-QUERY-TOKEN1 (1:16) TO W-PARSE-QUELLE                   
115300           PERFORM Y200-PARSE-TIMESTAMP THRU Y200-EXIT                    
115400           COMPUTE C12-RANGE-START =                                      
115500                   W-PARSE-DATE-9 * 10000 + W-PARSE-TIME-9                
115600           MOVE W-QUERY-TOKEN2 (1:16) TO W-PARSE-QUELLE                   
115700           PERFORM Y200-PARSE-TIMESTAMP THRU Y200-EXIT                    
115800           COMPUTE C12-RANGE-END =                                        
115900                   W-PARSE-DATE-9 * 10000 + W-PARSE-TIME-9                
116000           MOVE ZERO TO C4-I1                                             
116100           STRING "Events from " DELIMITED BY SIZE                        
116200                   W-QUERY-TOKEN1 (1:16) DELIMITED BY SIZE                
116300                   " to " DELIMITED BY SIZE                               
116400                   W-QUERY-TOKEN2 (1:16) DELIMITED BY SIZE                
116500                   ":" DELIMITED BY SIZE                                  
116600               INTO W-WARN-MSG                                            
116700           END-STRING                                                     
116800           DISPLAY W-WARN-MSG                                             
116900           PERFORM E210-CHECK-ONE-RANGE THRU E210-EXIT                    
117000                   VARYING C4-EVT-IX FROM 1 BY 1                          
117100                   UNTIL C4-EVT-IX > C4-EVT-COUNT                         
117200           IF C4-I1 = ZERO                                                
117300               STRING "No events found from " DELIMITED BY SIZE           
117400                       W-QUERY-TOKEN1 (1:16) DELIMITED BY SIZE            
117500                       " to " DELIMITED BY SIZE                           
117600                       W-QUERY-TOKEN2 (1:16) DELIMITED BY SIZE            
117700                       "." DELIMITED BY SIZE                              
117800                   INTO W-WARN-MSG                                        
117900               END-STRING                                                 
118000               DISPLAY W-WARN-MSG                                         
118100           END-IF                                                         
118200           .                                                              
118300       E200-EXIT.                                                         
118400           EXIT.                                                          
118500*                                                                         
118600       E210-CHECK-ONE-RANGE.                                              
118700           COMPUTE C12-OTHER-START =                                      
118800                   EVT-START-DATE (C4-EVT-IX) * 10000                     
118900                   + EVT-START-TIME (C4-EVT-IX)                           
119000           COMPUTE C12-OTHER-END =                                        
119100                   EVT-END-DATE (C4-EVT-IX) * 10000                       
119200                   + EVT-END-TIME (C4-EVT-IX)                             
119300           IF C12-OTHER-START < C12-RANGE-END                             
119400                   AND C12-OTHER-END > C12-RANGE-START                    
119500               ADD 1 TO C4-I1                                             
119600               PERFORM E900-RENDER-EVENT THRU E900-EXIT                   
119700               STRING " - " DELIMITED BY SIZE                             
119800                       W-RENDER-LINE DELIMITED BY "  "                    
119900                   INTO W-WARN-MSG                                        
120000               END-STRING                                                 
120100               DISPLAY W-WARN-MSG                                         
120200           END-IF                                                         
120300           .                                                              
120400       E210-EXIT.                                                         
120500           EXIT.                                                          
120600*                                                                         
120700       E900-RENDER-EVENT.                                                 
120800           MOVE EVT-NAME (C4-EVT-IX) TO W-TRIM-QUELLE (1:60)              
120900           MOVE SPACES TO W-TRIM-QUELLE (61:140)                          
121000           PERFORM Z900-TRIM-LAENGE THRU Z900-EXIT                        
121100           MOVE SPACES TO W-RENDER-LINE                                   
121200           MOVE W-TRIM-QUELLE (1:C4-TRIM-LEN) TO W-RENDER-LINE            
121300           IF EVT-IS-ALL-DAY (C4-EVT-IX)                                  
121400               MOVE EVT-START-DATE (C4-EVT-IX) TO W-REND-DATE-9           
121500               PERFORM Y500-FORMAT-DATE THRU Y500-EXIT                    
121600               STRING W-RENDER-LINE DELIMITED BY "  "                     
121700                       " (All Day on " DELIMITED BY SIZE                  
121800                       W-REND-DATE-TXT DELIMITED BY SIZE                  
121900                       ")" DELIMITED BY SIZE                              
122000                   INTO W-RENDER-LINE                                     
122100               END-STRING                                                 
122200           ELSE                                                           
122300               MOVE EVT-START-DATE (C4-EVT-IX) TO W-REND-DATE-9           
122400               PERFORM Y500-FORMAT-DATE THRU Y500-EXIT                    
122500               MOVE EVT-START-TIME (C4-EVT-IX) TO W-REND-TIME-9           
122600               PERFORM Y510-FORMAT-TIME THRU Y510-EXIT                    
122700               STRING W-RENDER-LINE DELIMITED BY "  "                     
122800                       " from " DELIMITED BY SIZE                         
122900                       W-REND-DATE-TXT DELIMITED BY SIZE                  
123000                       " " DELIMITED BY SIZE                              
123100                       W-REND-TIME-TXT DELIMITED BY SIZE                  
123200                   INTO W-RENDER-LINE                                     
123300               END-STRING                                                 
123400               MOVE EVT-END-DATE (C4-EVT-IX) TO W-REND-DATE-9             
123500               PERFORM Y500-FORMAT-DATE THRU Y500-EXIT                    
123600               MOVE EVT-END-TIME (C4-EVT-IX) TO W-REND-TIME-9             
123700               PERFORM Y510-FORMAT-TIME THRU Y510-EXIT                    
123800               STRING W-RENDER-LINE DELIMITED BY "  "                     
123900                       " to " DELIMITED BY SIZE                           
124000                       W-REND-DATE-TXT DELIMITED BY SIZE                  
124100                       " " DELIMITED BY SIZE                              
124200                       W-REND-TIME-TXT DELIMITED BY SIZE                  
124300                   INTO W-RENDER-LINE                                     
124400               END-STRING                                                 
124500           END-IF                                                         
124600           MOVE EVT-DESCRIPTION (C4-EVT-IX) TO                            
124700                   W-TRIM-QUELLE (1:80)                                   
124800           MOVE SPACES TO W-TRIM-QUELLE (81:120)                          
124900           PERFORM Z900-TRIM-LAENGE THRU Z900-EXIT                        
125000           IF C4-TRIM-LEN > 0                                             
125100               STRING W-RENDER-LINE DELIMITED BY "  "                     
125200                       ", Description: " DELIMITED BY SIZE                
125300                       W-TRIM-QUELLE (1:C4-TRIM-LEN)                      
125400                           DELIMITED BY SIZE                              
125500                   INTO W-RENDER-LINE                                     
125600               END-STRING                                                 
125700           END-IF                                                         
125800           MOVE EVT-LOCATION (C4-EVT-IX) TO W-TRIM-QUELLE (1:60)          
125900           MOVE SPACES TO W-TRIM-QUELLE (61:140)                          
126000           PERFORM Z900-TRIM-LAENGE THRU Z900-EXIT                        
126100           IF C4-TRIM-LEN > 0                                             
126200               STRING W-RENDER-LINE DELIMITED BY "  "                     
126300                       ", Location: " DELIMITED BY SIZE                   
126400                       W-TRIM-QUELLE (1:C4-TRIM-LEN)                      
126500                           DELIMITED BY SIZE                              
126600                   INTO W-RENDER-LINE                                     
126700               END-STRING                                                 
126800           END-IF                                                         
126900           IF EVT-IS-PUBLIC (C4-EVT-IX)                                   
127000               STRING W-RENDER-LINE DELIMITED BY "  "                     
127100                       ", Public" DELIMITED BY SIZE                       
127200                   INTO W-RENDER-LINE                                     
127300               END-STRING                                                 
127400           ELSE                                                           
127500               STRING W-RENDER-LINE DELIMITED BY "  "                     
127600                       ", Private" DELIMITED BY SIZE                      
127700                   INTO W-RENDER-LINE                                     
127800               END-STRING                                                 
127900           END-IF                                                         
128000           .                                                              
128100       E900-EXIT.                                                         
128200           EXIT.                                                          
128300*                                                                         
128400*=====================================================*                   
128500*    SHOW STATUS ON                                   *                   
128600*=====================================================*                   
128700       F100-SHOW-STATUS.                                                  
128800           MOVE W-CMD-LINE (16:16) TO W-QUERY-TOKEN1                      
128900           MOVE W-QUERY-TOKEN1 TO W-PARSE-QUELLE                          
129000           PERFORM Y200-PARSE-TIMESTAMP THRU Y200-EXIT                    
129100           COMPUTE C12-QUERY-INSTANT =                                    
129200                   W-PARSE-DATE-9 * 10000 + W-PARSE-TIME-9                
129300           SET MATCH-NICHT-GEFUNDEN TO TRUE                               
129400           PERFORM F110-CHECK-ONE-BUSY THRU F110-EXIT                     
129500                   VARYING C4-EVT-IX FROM 1 BY 1                          
129600                   UNTIL C4-EVT-IX > C4-EVT-COUNT                         
129700                      OR MATCH-GEFUNDEN                                   
129800           IF MATCH-GEFUNDEN                                              
129900               STRING "Status at " DELIMITED BY SIZE                      
130000                       W-QUERY-TOKEN1 (1:16) DELIMITED BY SIZE            
130100                       ": Busy" DELIMITED BY SIZE                         
130200                   INTO W-WARN-MSG                                        
130300               END-STRING                                                 
130400           ELSE                                                           
130500               STRING "Status at " DELIMITED BY SIZE                      
130600                       W-QUERY-TOKEN1 (1:16) DELIMITED BY SIZE            
130700                       ": Available" DELIMITED BY SIZE                    
130800                   INTO W-WARN-MSG                                        
130900               END-STRING                                                 
131000           END-IF                                                         
131100           DISPLAY W-WARN-MSG                                             
131200           .                                                              
131300       F100-EXIT.                                                         
131400           EXIT.                                                          
131500*                                                                         
131600       F110-CHECK-ONE-BUSY.                                               
131700           COMPUTE C12-OTHER-START =                                      
131800                   EVT-START-DATE (C4-EVT-IX) * 10000                     
131900                   + EVT-START-TIME (C4-EVT-IX)                           
132000           COMPUTE C12-OTHER-END =                                        
132100                   EVT-END-DATE (C4-EVT-IX) * 10000                       
132200                   + EVT-END-TIME (C4-EVT-IX)                             
132300           IF C12-OTHER-START <= C12-QUERY-INSTANT                        
132400                   AND C12-OTHER-END > C12-QUERY-INSTANT                  
132500               SET MATCH-GEFUNDEN TO TRUE                                 
132600           END-IF                                                         
132700           .                                                              
132800       F110-EXIT.                                                         
132900           EXIT.                                                          
133000*                                                                         
133100*=====================================================*                   
133200*    EXPORT CAL / EXPORT GOOGLECSV                    *                   
133300*=====================================================*                   
133400       G100-EXPORT-CAL.                                                   
133500           MOVE SPACES TO W-EXPORT-TOKEN                                  
133600           MOVE W-CMD-LINE (12:40) TO W-EXPORT-TOKEN                      
133700           PERFORM Z900-EXPORT-COMMON THRU Z900-EXPORT-EXIT               
133800           MOVE "N" TO CEX-EXPORT-KIND OF CAL-EXPORT-LINK                 
133900           CALL "CALEXP0M" USING CAL-EXPORT-LINK                          
134000           .                                                              
134100       G100-EXIT.                                                         
134200           EXIT.                                                          
134300*                                                                         
134400       G200-EXPORT-GOOGLECSV.                                             
134500           MOVE SPACES TO W-EXPORT-TOKEN                                  
134600           MOVE W-CMD-LINE (18:40) TO W-EXPORT-TOKEN                      
134700           PERFORM Z900-EXPORT-COMMON THRU Z900-EXPORT-EXIT               
134800           MOVE "G" TO CEX-EXPORT-KIND OF CAL-EXPORT-LINK                 
134900           CALL "CALEXP0M" USING CAL-EXPORT-LINK                          
135000           .                                                              
135100       G200-EXIT.                                                         
135200           EXIT.                                                          
135300*                                                                         
135400       Z900-EXPORT-COMMON.                                                
135500           MOVE W-EXPORT-TOKEN TO                                         
135600                   CEX-FILE-TOKEN OF CAL-EXPORT-LINK                      
135700           MOVE C4-EVT-COUNT TO                                           
135800                   CEX-EVENT-COUNT OF CAL-EXPORT-LINK                     
135900           PERFORM Z910-COPY-ONE-ROW THRU Z910-EXIT                       
136000                   VARYING C4-EVT-IX FROM 1 BY 1                          
136100                   UNTIL C4-EVT-IX > C4-EVT-COUNT                         
136200           .                                                              
136300       Z900-EXPORT-EXIT.                                                  
136400           EXIT.                                                          
136500*                                                                         
136600       Z910-COPY-ONE-ROW.                                                 
136700           MOVE EVT-TABLE-ENTRY (C4-EVT-IX) TO                            
136800                   CEX-EVENT-ENTRY (C4-EVT-IX) OF CAL-EXPORT-LINK         
136900           .                                                              
137000       Z910-EXIT.                                                         
137100           EXIT.                                                          
137200*                                                                         
137300*=====================================================*                   
137400*    allgemeine Hilfsroutinen                         *                   
137500*=====================================================*                   
137600       Y100-FIND-MUSTER.                                                  
137700           MOVE ZERO TO C4-SCAN-POS                                       
137800           PERFORM Y110-PRUEFE-POSITION THRU Y110-EXIT                    
137900                   VARYING C4-SCAN-I FROM 1 BY 1                          
138000                   UNTIL C4-SCAN-I > (201 - C4-SCAN-MUSTER-LEN)           
138100                      OR C4-SCAN-POS > 0                                  
138200           .                                                              
138300       Y100-EXIT.                                                         
138400           EXIT.                                                          
138500*                                                                         
138600       Y110-PRUEFE-POSITION.                                              
138700           IF W-SCAN-QUELLE (C4-SCAN-I:C4-SCAN-MUSTER-LEN) =              
138800                   W-SCAN-MUSTER (1:C4-SCAN-MUSTER-LEN)                   
138900               MOVE C4-SCAN-I TO C4-SCAN-POS                              
139000           END-IF                                                         
139100           .                                                              
139200       Y110-EXIT.                                                         
139300           EXIT.                                                          
139400*                                                                         
139500       Y150-UPPERCASE-REST.                                               
139600           MOVE W-REST TO W-REST-UC                                       
139700           INSPECT W-REST-UC CONVERTING                                   
139800               "abcdefghijklmnopqrstuvwxyz" TO                            
139900               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                               
140000           .                                                              
140100       Y150-EXIT.                                                         
140200           EXIT.                                                          
140300*                                                                         
140400       Y200-PARSE-TIMESTAMP.                                              
140500           MOVE ZERO TO W-PARSE-TIME-9                                    
140600           MOVE W-PARSE-QUELLE (1:4) TO W-PARSE-CCYY                      
140700           MOVE W-PARSE-QUELLE (6:2) TO W-PARSE-MM                        
140800           MOVE W-PARSE-QUELLE (9:2) TO W-PARSE-DD                        
140900           IF W-PARSE-QUELLE (11:1) = "T"                                 
141000               MOVE W-PARSE-QUELLE (12:2) TO W-PARSE-HH                   
141100               MOVE W-PARSE-QUELLE (15:2) TO W-PARSE-MN                   
141200           END-IF                                                         
141300           .                                                              
141400       Y200-EXIT.                                                         
141500           EXIT.                                                          
141600*                                                                         
141700       Y300-SPLIT-AT.                                                     
141800           MOVE SPACES TO W-SPLIT-BEFORE                                  
141900           MOVE SPACES TO W-SPLIT-AFTER                                   
142000           IF C4-SCAN-POS > 0                                             
142100               IF C4-SCAN-POS > 1                                         
142200                   MOVE W-REST (1:C4-SCAN-POS - 1)                        
142300                       TO W-SPLIT-BEFORE                                  
142400               END-IF                                                     
142500               COMPUTE C4-I1 = C4-SCAN-POS + C4-SCAN-MUSTER-LEN           
142600               IF C4-I1 <= 200                                            
142700                   MOVE W-REST (C4-I1:) TO W-SPLIT-AFTER                  
142800               END-IF                                                     
142900           END-IF                                                         
143000           .                                                              
143100       Y300-EXIT.                                                         
143200           EXIT.                                                          
143300*                                                                         
143400       Y500-FORMAT-DATE.                                                  
143500           MOVE SPACES TO W-REND-DATE-TXT                                 
143600           STRING W-REND-CCYY DELIMITED BY SIZE                           
143700                   "-" DELIMITED BY SIZE                                  
143800                   W-REND-MM DELIMITED BY SIZE                            
143900                   "-" DELIMITED BY SIZE                                  
144000                   W-REND-DD DELIMITED BY SIZE                            
144100               INTO W-REND-DATE-TXT                                       
144200           END-STRING                                                     
144300           .                                                              
144400       Y500-EXIT.                                                         
144500           EXIT.                                                          
144600*                                                                         
144700       Y510-FORMAT-TIME.                                                  
144800           MOVE SPACES TO W-REND-TIME-TXT                                 
144900           STRING W-REND-HH DELIMITED BY SIZE                             
145000                   ":" DELIMITED BY SIZE                                  
145100                   W-REND-MN DELIMITED BY SIZE                            
145200               INTO W-REND-TIME-TXT                                       
145300           END-STRING                                                     
145400           .                                                              
145500       Y510-EXIT.                                                         
145600           EXIT.                                                          
145700*                                                                         
145800       Z800-HALT-ON-ERROR.                                                
145900           SET CDL-ERROR-YES TO TRUE                                      
146000           MOVE W-ERROR-MSG TO CDL-ERROR-TEXT                             
146100           .                                                              
146200       Z800-EXIT.                                                         
146300           EXIT.                                                          
146400*                                                                         
146500       Z900-TRIM-LAENGE.                                                  
146600           MOVE 200 TO C4-TRIM-LEN                                        
146700           PERFORM Z920-RUECKWAERTS THRU Z920-EXIT                        
146800                   VARYING C4-TRIM-LEN FROM 200 BY -1                     
146900                   UNTIL C4-TRIM-LEN = 0                                  
147000                      OR W-TRIM-QUELLE (C4-TRIM-LEN:1)                    
147100                              NOT = SPACE                                 
147200           .                                                              
147300       Z900-EXIT.                                                         
147400           EXIT.                                                          
147500*                                                                         
147600       Z920-RUECKWAERTS.                                                  
147700           CONTINUE                                                       
147800           .                                                              
147900       Z920-EXIT.                                                         
148000           EXIT.                                                          
