000100*                                                                         
000200*    COPYBOOK ..... DATLNK0C                                              
000300*    ZWECK ........ Linkage CALPRC0M <-> CALDAT0M (Datumsroutinen)        
000400*                                                                         
000500*-------------------------------------------------------------*           
000600* Aenderungen                                                  *          
000700*-------------------------------------------------------------*           
000800* 1994-02-08 | rg | Neuerstellung (SSFNEW-CAL Auftrag 1)                  
000900* 1995-05-02 | hb | Funktion WD (Wochentag) ergaenzt (CAL-07)             
001000*-------------------------------------------------------------*           
001100 01  CAL-DATE-LINK.                                                       
001200*        --> AD=Tag(e) addieren  WD=Wochentag                             
001300     05  CDL-FUNCTION             PIC X(02).                              
001400         88  CDL-FN-ADD-DAYS            VALUE "AD".                       
001500         88  CDL-FN-WEEKDAY             VALUE "WD".                       
001600     05  CDL-DATE-IN              PIC 9(08).                              
001700     05  CDL-TIME-IN              PIC 9(04).                              
001800     05  CDL-DAYS-DELTA           PIC S9(05) COMP.                        
001900     05  CDL-RESULT-DATE          PIC 9(08).                              
002000*        --> 1=Montag 2=Dienstag ... 7=Sonntag                            
002100     05  CDL-RESULT-WEEKDAY       PIC 9(01).                              
002200     05  CDL-RESULT-VALID         PIC X(01).                              
002300         88  CDL-DATE-IS-VALID          VALUE "Y".                        
002400         88  CDL-DATE-IS-INVALID        VALUE "N".                        
002500     05  FILLER                   PIC X(15).                              
