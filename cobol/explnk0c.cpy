000100*                                                                         
000200*    COPYBOOK ..... EXPLNK0C                                              
000300*    ZWECK ........ Linkage CALPRC0M <-> CALEXP0M (CSV-Export)            
000400*                                                                         
000500*-------------------------------------------------------------*           
000600* Aenderungen                                                  *          
000700*-------------------------------------------------------------*           
000800* 1996-11-19 | hb | Neuerstellung (Auftrag CAL-14, Export)                
000900* 1998-06-30 | kl | CEX-EVENT-TABLE auf 2000 Saetze erweitert             
001000*           |    | (vorher 500, Y2K-Kapazitaetspruefung CAL-33)           
001100*-------------------------------------------------------------*           
001200 01  CAL-EXPORT-LINK.                                                     
001300*        --> N=natives CSV   G=Google-CSV-Import-Format                   
001400     05  CEX-EXPORT-KIND         PIC X(01).                               
001500         88  CEX-KIND-NATIVE            VALUE "N".                        
001600         88  CEX-KIND-GOOGLE            VALUE "G".                        
001700*        --> Dateiname-Token aus dem Kommando (export-Ziel)               
001800     05  CEX-FILE-TOKEN           PIC X(40).                              
001900     05  CEX-EVENT-COUNT          PIC S9(04) COMP.                        
002000     05  CEX-EVENT-ENTRY OCCURS 2000 TIMES                                
002100                         INDEXED BY CEX-EVT-IDX.                          
002200         COPY EVTREC0C.                                                   
002300     05  FILLER                  PIC X(20).                               
